000100*****************************************************************         
000200*  PAYMENT-COMPARATOR                                                     
000300*  SORTS THE TWO NORMALISED PAYMENT WORK FILES INTO PAYMENT-ID            
000400*  ORDER (LAST RECORD ON A DUPLICATE ID WINS, PER THE AUDIT               
000500*  RULING ON RE-KEYED BILLS) AND WALKS THEM SIDE BY SIDE.  A              
000600*  PAYMENT SEEN ON ONE SIDE ONLY GOES TO SOURCE-ONLY-FILE (FOR            
000700*  PAYMENT-POSTER) OR CONFLICT-FILE AS "PAYMENT_ONLY_IN_BOOKS".           
000800*  A PAYMENT ON BOTH SIDES WITH AN AMOUNT OUT BY MORE THAN A              
000900*  PENNY OR A DIFFERENT DATE GOES TO CONFLICT-FILE AS                     
001000*  "DATA_CONFLICT"; VENDOR NAME NEVER DRIVES A CONFLICT.  THE             
001100*  SAME-RECORDS COUNT ON THE RUN REPORT USES ITS OWN, STRICTER,           
001200*  PENNY TEST - SEE MATCH-THIS-PAIR BELOW - SO A PAIR EXACTLY             
001300*  A PENNY APART IS NEITHER A CONFLICT NOR A COUNTED MATCH.               
001400*  THIS PROGRAM DOES NOT RUN A SECOND, ID-AND-AMOUNT-ONLY PASS            
001500*  FOR THE "GENERIC" DISCREPANCY LISTS THE OLD DESK PROCEDURE             
001600*  DESCRIBED - SOURCE-ONLY-FILE AND THE "PAYMENT_ONLY_IN_BOOKS"           
001700*  CONFLICT-FILE ROWS ARE THOSE SAME TWO LISTS, AND SINCE WE              
001800*  HAVE THE DATE RIGHT HERE THE AMOUNT-MISMATCH TEST IS FOLDED            
001900*  INTO DATA_CONFLICT INSTEAD OF BEING RUN TWICE.                         
002000*****************************************************************         
002100*    DATE-WRITTEN.  05/14/1992.                                           
002200*    1992-05-14  R.N.  WRITTEN.  MATCHES THE BANK EXTRACT TO THE          
002300*                       LEDGER JOURNAL BY VOUCHER NUMBER.                 
002400*    1993-06-21  T.K.  SWITCHED FROM A TABLE LOOKUP TO A SORT-            
002500*                       AND-MERGE - VOUCHER COUNTS WERE STARTING          
002600*                       TO OUTRUN THE OLD IN-MEMORY TABLE.                
002700*    1996-04-02  T.K.  DATA-CONFLICT ROWS NOW CARRY BOTH SIDES'           
002800*                       AMOUNT/DATE/VENDOR INSTEAD OF JUST THE            
002900*                       VOUCHER NUMBER - AUDIT COULDN'T TELL WHAT         
003000*                       DISAGREED WITHOUT PULLING BOTH SOURCES.           
003100*    1998-09-14  L.F.  Y2K REVIEW: ALL DATES ON THIS PROGRAM ARE          
003200*                       ALREADY FULL 4-DIGIT CENTURY OFF THE              
003300*                       NORMALISED WORK FILES - NOTHING TO FIX.           
003400*                       TICKET AP-1998-77.                                
003500*    2001-02-27  L.F.  LAST-RECORD-WINS ON A DUPLICATE ID ADDED -         
003600*                       THE NON-VENDOR EXTRACT CAN REKEY A BILL           
003700*                       MID-MONTH AND THE CORRECTED ROW MUST WIN.         
003800*    2004-02-12  R.N.  SAME-RECORDS PENNY TEST SPLIT OUT FROM             
003900*                       THE CONFLICT PENNY TEST - THEY'D DRIFTED          
004000*                       APART ON THE BOUNDARY CASE AND NOBODY             
004100*                       NOTICED UNTIL THE CONTROL TOTALS DIDN'T           
004200*                       FOOT.                                             
004300*    2005-01-11  R.N.  RELIES ON PLGENERAL.CBL'S NORMALIZE-               
004400*                       PAYMENT-ID NOW BEING CALLED AT EXTRACT            
004500*                       AND FETCH TIME - NO LONGER RENORMALISES           
004600*                       IDS HERE.                                         
004700*    2009-08-05  J.P.  RUN-STATS RECORD UPDATED WITH SAME-                
004800*                       RECORDS AND CONFLICT COUNTS FOR THE               
004900*                       REPORT PROGRAM.                                   
005000*****************************************************************         
005100 IDENTIFICATION DIVISION.                                                 
005200 PROGRAM-ID. payment-comparator.                                          
005300 AUTHOR. R NEWKIRK.                                                       
005400 INSTALLATION. ACCOUNTS PAYABLE - BATCH OPERATIONS.                       
005500 DATE-WRITTEN. 05/14/1992.                                                
005600 DATE-COMPILED.                                                           
005700 SECURITY. CONFIDENTIAL - ACCOUNTS PAYABLE DEPARTMENT ONLY.               
005800                                                                          
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM.                                                  
006300                                                                          
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600                                                                          
006700     COPY "SLNORMSR.CBL".                                                 
006800     COPY "SLNORMBK.CBL".                                                 
006900     COPY "SLSRTSRC.CBL".                                                 
007000     COPY "SLSRTBK.CBL".                                                  
007100     COPY "SLSONLY.CBL".                                                  
007200     COPY "SLCONFLC.CBL".                                                 
007300     COPY "SLSTATS.CBL".                                                  
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700                                                                          
007800     COPY "FDNORMSR.CBL".                                                 
007900     COPY "FDNORMBK.CBL".                                                 
008000     COPY "FDSRTSRC.CBL".                                                 
008100     COPY "FDSRTBK.CBL".                                                  
008200     COPY "FDSONLY.CBL".                                                  
008300     COPY "FDCONFLC.CBL".                                                 
008400     COPY "FDSTATS.CBL".                                                  
008500                                                                          
008600 WORKING-STORAGE SECTION.                                                 
008700                                                                          
008800*    RECORD-LEVEL READ SWITCHES                                           
008900     01  W-CMPR-SRC-EOF            PIC X.                                 
009000         88  CMPR-SRC-AT-EOF       VALUE "Y".                             
009100     01  W-CMPR-BKS-EOF            PIC X.                                 
009200         88  CMPR-BKS-AT-EOF       VALUE "Y".                             
009300                                                                          
009400*    GROUP-LEVEL (DEDUPED-BY-ID) SWITCHES                                 
009500     01  W-CMPR-SRC-GRP-EOF        PIC X.                                 
009600         88  CMPR-SRC-GRP-AT-EOF   VALUE "Y".                             
009700     01  W-CMPR-BKS-GRP-EOF        PIC X.                                 
009800         88  CMPR-BKS-GRP-AT-EOF   VALUE "Y".                             
009900     01  W-CMPR-SRC-NXT-OK         PIC X.                                 
010000         88  CMPR-SRC-NXT-IS-OK    VALUE "Y".                             
010100     01  W-CMPR-BKS-NXT-OK         PIC X.                                 
010200         88  CMPR-BKS-NXT-IS-OK    VALUE "Y".                             
010300                                                                          
010400*    CURRENT (FINALISED) GROUP ON EACH SIDE                               
010500     01  W-CMPR-SRC-GROUP.                                                
010600         05  W-CMPR-SRC-GRP-ID      PIC X(10).                            
010700         05  W-CMPR-SRC-GRP-DATE    PIC 9(08).                            
010800         05  W-CMPR-SRC-GRP-AMT     PIC S9(9)V99.                         
010900         05  W-CMPR-SRC-GRP-VENDOR  PIC X(30).                            
011000     01  W-CMPR-BKS-GROUP.                                                
011100         05  W-CMPR-BKS-GRP-ID      PIC X(10).                            
011200         05  W-CMPR-BKS-GRP-DATE    PIC 9(08).                            
011300         05  W-CMPR-BKS-GRP-AMT     PIC S9(9)V99.                         
011400         05  W-CMPR-BKS-GRP-VENDOR  PIC X(30).                            
011500                                                                          
011600*    LOOK-AHEAD (NOT YET CONSUMED) RECORD ON EACH SIDE                    
011700     01  W-CMPR-SRC-NEXT.                                                 
011800         05  W-CMPR-SRC-NXT-ID      PIC X(10).                            
011900         05  W-CMPR-SRC-NXT-DATE    PIC 9(08).                            
012000         05  W-CMPR-SRC-NXT-AMT     PIC S9(9)V99.                         
012100         05  W-CMPR-SRC-NXT-VENDOR  PIC X(30).                            
012200     01  W-CMPR-BKS-NEXT.                                                 
012300         05  W-CMPR-BKS-NXT-ID      PIC X(10).                            
012400         05  W-CMPR-BKS-NXT-DATE    PIC 9(08).                            
012500         05  W-CMPR-BKS-NXT-AMT     PIC S9(9)V99.                         
012600         05  W-CMPR-BKS-NXT-VENDOR  PIC X(30).                            
012700                                                                          
012800     77  W-CMPR-AMT-DIFF            PIC S9(9)V99.                         
012900                                                                          
013000     01  W-CMPR-COUNTERS.                                                 
013100         05  W-CMPR-SAME-CTR        PIC 9(5)       COMP.                  
013200         05  W-CMPR-CONFLICT-CTR    PIC 9(7)       COMP.                  
013300                                                                          
013400     77  W-CMPR-TODAY               PIC 9(6).                             
013500     01  W-CMPR-TODAY-R REDEFINES W-CMPR-TODAY.                           
013600         05  W-CMPR-TODAY-YY        PIC 99.                               
013700         05  W-CMPR-TODAY-MM        PIC 99.                               
013800         05  W-CMPR-TODAY-DD        PIC 99.                               
013900                                                                          
014000 PROCEDURE DIVISION.                                                      
014100                                                                          
014200     PERFORM SORT-BOTH-SIDES.                                             
014300     PERFORM INITIALIZE-COMPARE-RUN.                                      
014400     PERFORM PRIME-SOURCE-SIDE.                                           
014500     PERFORM PRIME-BOOKS-SIDE.                                            
014600     PERFORM GET-NEXT-SOURCE-GROUP                                        
014700        THRU GET-NEXT-SOURCE-GROUP-EXIT.                                  
014800     PERFORM GET-NEXT-BOOKS-GROUP                                         
014900        THRU GET-NEXT-BOOKS-GROUP-EXIT.                                   
015000     PERFORM MERGE-ONE-STEP THRU MERGE-ONE-STEP-EXIT                      
015100        UNTIL CMPR-SRC-GRP-AT-EOF AND CMPR-BKS-GRP-AT-EOF.                
015200     PERFORM FINALIZE-COMPARE-RUN.                                        
015300     STOP RUN.                                                            
015400                                                                          
015500 SORT-BOTH-SIDES.                                                         
015600     SORT SRTSRC-FILE                                                     
015700        ON ASCENDING KEY SRTSRC-PAY-ID                                    
015800        USING NORM-SOURCE-FILE                                            
015900        GIVING NORM-SOURCE-FILE.                                          
016000     SORT SRTBKS-FILE                                                     
016100        ON ASCENDING KEY SRTBKS-PAY-ID                                    
016200        USING NORM-BOOKS-FILE                                             
016300        GIVING NORM-BOOKS-FILE.                                           
016400                                                                          
016500 INITIALIZE-COMPARE-RUN.                                                  
016600     MOVE 0 TO W-CMPR-SAME-CTR.                                           
016700     MOVE 0 TO W-CMPR-CONFLICT-CTR.                                       
016800     MOVE "N" TO W-CMPR-SRC-EOF.                                          
016900     MOVE "N" TO W-CMPR-BKS-EOF.                                          
017000     OPEN INPUT NORM-SOURCE-FILE.                                         
017100     OPEN INPUT NORM-BOOKS-FILE.                                          
017200     OPEN OUTPUT SOURCE-ONLY-FILE.                                        
017300     OPEN OUTPUT CONFLICT-FILE.                                           
017400                                                                          
017500 PRIME-SOURCE-SIDE.                                                       
017600     READ NORM-SOURCE-FILE                                                
017700        AT END MOVE "Y" TO W-CMPR-SRC-EOF.                                
017800     IF CMPR-SRC-AT-EOF                                                   
017900        MOVE "N" TO W-CMPR-SRC-NXT-OK                                     
018000     ELSE                                                                 
018100        MOVE NORMSR-PAY-ID     TO W-CMPR-SRC-NXT-ID                       
018200        MOVE NORMSR-PAY-DATE   TO W-CMPR-SRC-NXT-DATE                     
018300        MOVE NORMSR-PAY-AMOUNT TO W-CMPR-SRC-NXT-AMT                      
018400        MOVE NORMSR-PAY-VENDOR TO W-CMPR-SRC-NXT-VENDOR                   
018500        MOVE "Y" TO W-CMPR-SRC-NXT-OK.                                    
018600                                                                          
018700 PRIME-BOOKS-SIDE.                                                        
018800     READ NORM-BOOKS-FILE                                                 
018900        AT END MOVE "Y" TO W-CMPR-BKS-EOF.                                
019000     IF CMPR-BKS-AT-EOF                                                   
019100        MOVE "N" TO W-CMPR-BKS-NXT-OK                                     
019200     ELSE                                                                 
019300        MOVE NORMBK-PAY-ID     TO W-CMPR-BKS-NXT-ID                       
019400        MOVE NORMBK-PAY-DATE   TO W-CMPR-BKS-NXT-DATE                     
019500        MOVE NORMBK-PAY-AMOUNT TO W-CMPR-BKS-NXT-AMT                      
019600        MOVE NORMBK-PAY-VENDOR TO W-CMPR-BKS-NXT-VENDOR                   
019700        MOVE "Y" TO W-CMPR-BKS-NXT-OK.                                    
019800                                                                          
019900 GET-NEXT-SOURCE-GROUP.                                                   
020000     IF NOT CMPR-SRC-NXT-IS-OK                                            
020100        MOVE "Y" TO W-CMPR-SRC-GRP-EOF                                    
020200        GO TO GET-NEXT-SOURCE-GROUP-EXIT.                                 
020300     MOVE "N" TO W-CMPR-SRC-GRP-EOF.                                      
020400     MOVE W-CMPR-SRC-NEXT TO W-CMPR-SRC-GROUP.                            
020500     READ NORM-SOURCE-FILE                                                
020600        AT END MOVE "Y" TO W-CMPR-SRC-EOF.                                
020700     IF CMPR-SRC-AT-EOF                                                   
020800        MOVE "N" TO W-CMPR-SRC-NXT-OK                                     
020900     ELSE                                                                 
021000        MOVE NORMSR-PAY-ID     TO W-CMPR-SRC-NXT-ID                       
021100        MOVE NORMSR-PAY-DATE   TO W-CMPR-SRC-NXT-DATE                     
021200        MOVE NORMSR-PAY-AMOUNT TO W-CMPR-SRC-NXT-AMT                      
021300        MOVE NORMSR-PAY-VENDOR TO W-CMPR-SRC-NXT-VENDOR.                  
021400     PERFORM ABSORB-SOURCE-DUPLICATE                                      
021500        UNTIL NOT CMPR-SRC-NXT-IS-OK                                      
021600           OR W-CMPR-SRC-NXT-ID NOT = W-CMPR-SRC-GRP-ID.                  
021700 GET-NEXT-SOURCE-GROUP-EXIT.                                              
021800     EXIT.                                                                
021900                                                                          
022000 ABSORB-SOURCE-DUPLICATE.                                                 
022100     MOVE W-CMPR-SRC-NEXT TO W-CMPR-SRC-GROUP.                            
022200     READ NORM-SOURCE-FILE                                                
022300        AT END MOVE "Y" TO W-CMPR-SRC-EOF.                                
022400     IF CMPR-SRC-AT-EOF                                                   
022500        MOVE "N" TO W-CMPR-SRC-NXT-OK                                     
022600     ELSE                                                                 
022700        MOVE NORMSR-PAY-ID     TO W-CMPR-SRC-NXT-ID                       
022800        MOVE NORMSR-PAY-DATE   TO W-CMPR-SRC-NXT-DATE                     
022900        MOVE NORMSR-PAY-AMOUNT TO W-CMPR-SRC-NXT-AMT                      
023000        MOVE NORMSR-PAY-VENDOR TO W-CMPR-SRC-NXT-VENDOR.                  
023100                                                                          
023200 GET-NEXT-BOOKS-GROUP.                                                    
023300     IF NOT CMPR-BKS-NXT-IS-OK                                            
023400        MOVE "Y" TO W-CMPR-BKS-GRP-EOF                                    
023500        GO TO GET-NEXT-BOOKS-GROUP-EXIT.                                  
023600     MOVE "N" TO W-CMPR-BKS-GRP-EOF.                                      
023700     MOVE W-CMPR-BKS-NEXT TO W-CMPR-BKS-GROUP.                            
023800     READ NORM-BOOKS-FILE                                                 
023900        AT END MOVE "Y" TO W-CMPR-BKS-EOF.                                
024000     IF CMPR-BKS-AT-EOF                                                   
024100        MOVE "N" TO W-CMPR-BKS-NXT-OK                                     
024200     ELSE                                                                 
024300        MOVE NORMBK-PAY-ID     TO W-CMPR-BKS-NXT-ID                       
024400        MOVE NORMBK-PAY-DATE   TO W-CMPR-BKS-NXT-DATE                     
024500        MOVE NORMBK-PAY-AMOUNT TO W-CMPR-BKS-NXT-AMT                      
024600        MOVE NORMBK-PAY-VENDOR TO W-CMPR-BKS-NXT-VENDOR.                  
024700     PERFORM ABSORB-BOOKS-DUPLICATE                                       
024800        UNTIL NOT CMPR-BKS-NXT-IS-OK                                      
024900           OR W-CMPR-BKS-NXT-ID NOT = W-CMPR-BKS-GRP-ID.                  
025000 GET-NEXT-BOOKS-GROUP-EXIT.                                               
025100     EXIT.                                                                
025200                                                                          
025300 ABSORB-BOOKS-DUPLICATE.                                                  
025400     MOVE W-CMPR-BKS-NEXT TO W-CMPR-BKS-GROUP.                            
025500     READ NORM-BOOKS-FILE                                                 
025600        AT END MOVE "Y" TO W-CMPR-BKS-EOF.                                
025700     IF CMPR-BKS-AT-EOF                                                   
025800        MOVE "N" TO W-CMPR-BKS-NXT-OK                                     
025900     ELSE                                                                 
026000        MOVE NORMBK-PAY-ID     TO W-CMPR-BKS-NXT-ID                       
026100        MOVE NORMBK-PAY-DATE   TO W-CMPR-BKS-NXT-DATE                     
026200        MOVE NORMBK-PAY-AMOUNT TO W-CMPR-BKS-NXT-AMT                      
026300        MOVE NORMBK-PAY-VENDOR TO W-CMPR-BKS-NXT-VENDOR.                  
026400                                                                          
026500 MERGE-ONE-STEP.                                                          
026600     IF CMPR-SRC-GRP-AT-EOF                                               
026700        PERFORM WRITE-BOOKS-ONLY-CONFLICT                                 
026800           THRU WRITE-BOOKS-ONLY-CONFLICT-EXIT                            
026900        PERFORM GET-NEXT-BOOKS-GROUP                                      
027000           THRU GET-NEXT-BOOKS-GROUP-EXIT                                 
027100        GO TO MERGE-ONE-STEP-EXIT.                                        
027200     IF CMPR-BKS-GRP-AT-EOF                                               
027300        PERFORM WRITE-SOURCE-ONLY-ROW                                     
027400           THRU WRITE-SOURCE-ONLY-ROW-EXIT                                
027500        PERFORM GET-NEXT-SOURCE-GROUP                                     
027600           THRU GET-NEXT-SOURCE-GROUP-EXIT                                
027700        GO TO MERGE-ONE-STEP-EXIT.                                        
027800     IF W-CMPR-SRC-GRP-ID < W-CMPR-BKS-GRP-ID                             
027900        PERFORM WRITE-SOURCE-ONLY-ROW                                     
028000           THRU WRITE-SOURCE-ONLY-ROW-EXIT                                
028100        PERFORM GET-NEXT-SOURCE-GROUP                                     
028200           THRU GET-NEXT-SOURCE-GROUP-EXIT                                
028300        GO TO MERGE-ONE-STEP-EXIT.                                        
028400     IF W-CMPR-SRC-GRP-ID > W-CMPR-BKS-GRP-ID                             
028500        PERFORM WRITE-BOOKS-ONLY-CONFLICT                                 
028600           THRU WRITE-BOOKS-ONLY-CONFLICT-EXIT                            
028700        PERFORM GET-NEXT-BOOKS-GROUP                                      
028800           THRU GET-NEXT-BOOKS-GROUP-EXIT                                 
028900        GO TO MERGE-ONE-STEP-EXIT.                                        
029000     PERFORM CLASSIFY-MATCHED-PAIR                                        
029100        THRU CLASSIFY-MATCHED-PAIR-EXIT.                                  
029200     PERFORM GET-NEXT-SOURCE-GROUP                                        
029300        THRU GET-NEXT-SOURCE-GROUP-EXIT.                                  
029400     PERFORM GET-NEXT-BOOKS-GROUP                                         
029500        THRU GET-NEXT-BOOKS-GROUP-EXIT.                                   
029600 MERGE-ONE-STEP-EXIT.                                                     
029700     EXIT.                                                                
029800                                                                          
029900 WRITE-SOURCE-ONLY-ROW.                                                   
030000     MOVE SPACES               TO SONLY-RECORD.                           
030100     MOVE W-CMPR-SRC-GRP-ID     TO SONLY-PAY-ID.                          
030200     MOVE W-CMPR-SRC-GRP-DATE   TO SONLY-PAY-DATE.                        
030300     MOVE W-CMPR-SRC-GRP-AMT    TO SONLY-PAY-AMOUNT.                      
030400     MOVE W-CMPR-SRC-GRP-VENDOR TO SONLY-PAY-VENDOR.                      
030500     WRITE SONLY-RECORD.                                                  
030600 WRITE-SOURCE-ONLY-ROW-EXIT.                                              
030700     EXIT.                                                                
030800                                                                          
030900 WRITE-BOOKS-ONLY-CONFLICT.                                               
031000     MOVE SPACES                TO CONFLC-RECORD.                         
031100     MOVE W-CMPR-BKS-GRP-ID       TO CONFLC-RECORD-ID.                    
031200     MOVE "payment_only_in_books" TO CONFLC-REASON.                       
031300     MOVE "N" TO CONFLC-EXCEL-PRESENT.                                    
031400     MOVE 0   TO CONFLC-EXCEL-AMOUNT.                                     
031500     MOVE 0   TO CONFLC-EXCEL-DATE.                                       
031600     MOVE "Y" TO CONFLC-QB-PRESENT.                                       
031700     MOVE W-CMPR-BKS-GRP-AMT     TO CONFLC-QB-AMOUNT.                     
031800     MOVE W-CMPR-BKS-GRP-DATE    TO CONFLC-QB-DATE.                       
031900     MOVE W-CMPR-BKS-GRP-VENDOR  TO CONFLC-QB-VENDOR.                     
032000     WRITE CONFLC-RECORD.                                                 
032100     ADD 1 TO W-CMPR-CONFLICT-CTR.                                        
032200 WRITE-BOOKS-ONLY-CONFLICT-EXIT.                                          
032300     EXIT.                                                                
032400                                                                          
032500 CLASSIFY-MATCHED-PAIR.                                                   
032600     COMPUTE W-CMPR-AMT-DIFF =                                            
032700           W-CMPR-SRC-GRP-AMT - W-CMPR-BKS-GRP-AMT.                       
032800     IF W-CMPR-AMT-DIFF < 0                                               
032900        COMPUTE W-CMPR-AMT-DIFF = W-CMPR-AMT-DIFF * -1.                   
033000     IF W-CMPR-AMT-DIFF > 0.01                                            
033100           OR W-CMPR-SRC-GRP-DATE NOT = W-CMPR-BKS-GRP-DATE               
033200        PERFORM WRITE-DATA-CONFLICT THRU WRITE-DATA-CONFLICT-EXIT.        
033300     IF W-CMPR-AMT-DIFF < 0.01                                            
033400           AND W-CMPR-SRC-GRP-DATE = W-CMPR-BKS-GRP-DATE                  
033500        ADD 1 TO W-CMPR-SAME-CTR.                                         
033600 CLASSIFY-MATCHED-PAIR-EXIT.                                              
033700     EXIT.                                                                
033800                                                                          
033900 WRITE-DATA-CONFLICT.                                                     
034000     MOVE SPACES             TO CONFLC-RECORD.                            
034100     MOVE W-CMPR-SRC-GRP-ID    TO CONFLC-RECORD-ID.                       
034200     MOVE "data_conflict"      TO CONFLC-REASON.                          
034300     MOVE "Y" TO CONFLC-EXCEL-PRESENT.                                    
034400     MOVE W-CMPR-SRC-GRP-AMT    TO CONFLC-EXCEL-AMOUNT.                   
034500     MOVE W-CMPR-SRC-GRP-DATE   TO CONFLC-EXCEL-DATE.                     
034600     MOVE W-CMPR-SRC-GRP-VENDOR TO CONFLC-EXCEL-VENDOR.                   
034700     MOVE "Y" TO CONFLC-QB-PRESENT.                                       
034800     MOVE W-CMPR-BKS-GRP-AMT    TO CONFLC-QB-AMOUNT.                      
034900     MOVE W-CMPR-BKS-GRP-DATE   TO CONFLC-QB-DATE.                        
035000     MOVE W-CMPR-BKS-GRP-VENDOR TO CONFLC-QB-VENDOR.                      
035100     WRITE CONFLC-RECORD.                                                 
035200     ADD 1 TO W-CMPR-CONFLICT-CTR.                                        
035300 WRITE-DATA-CONFLICT-EXIT.                                                
035400     EXIT.                                                                
035500                                                                          
035600 FINALIZE-COMPARE-RUN.                                                    
035700     CLOSE NORM-SOURCE-FILE.                                              
035800     CLOSE NORM-BOOKS-FILE.                                               
035900     CLOSE SOURCE-ONLY-FILE.                                              
036000     CLOSE CONFLICT-FILE.                                                 
036100     ACCEPT W-CMPR-TODAY FROM DATE.                                       
036200     OPEN I-O RUN-STATS-FILE.                                             
036300     MOVE 1 TO STATS-KEY.                                                 
036400     READ RUN-STATS-FILE RECORD                                           
036500        INVALID KEY                                                       
036600           MOVE SPACES TO STATS-RECORD                                    
036700           MOVE 1      TO STATS-KEY.                                      
036800     MOVE W-CMPR-SAME-CTR     TO STATS-SAME-RECORDS-CTR.                  
036900     MOVE W-CMPR-CONFLICT-CTR TO STATS-CONFLICT-CTR.                      
037000     REWRITE STATS-RECORD                                                 
037100        INVALID KEY                                                       
037200           WRITE STATS-RECORD.                                            
037300     CLOSE RUN-STATS-FILE.                                                
037400     DISPLAY "PAYMENT-COMPARATOR COMPLETE " W-CMPR-TODAY-MM "/"           
037500             W-CMPR-TODAY-DD "/" W-CMPR-TODAY-YY " - SAME "               
037600             W-CMPR-SAME-CTR " CONFLICTS " W-CMPR-CONFLICT-CTR.           
