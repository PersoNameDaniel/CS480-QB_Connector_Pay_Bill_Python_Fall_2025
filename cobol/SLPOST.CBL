000100************************************************************              
000200*  SLPOST.CBL                                                             
000300*  POSTINGS OUTPUT FILE                                                   
000400************************************************************              
000500 SELECT POSTINGS-FILE                                                     
000600     ASSIGN TO POSTOUT                                                    
000700     ORGANIZATION IS SEQUENTIAL                                           
000800     FILE STATUS IS W-PSTR-POST-STATUS.                                   
