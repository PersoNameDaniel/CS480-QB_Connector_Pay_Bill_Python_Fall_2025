000100************************************************************              
000200*  SLNORMSR.CBL                                                           
000300*  NORMALISED PAYMENT WORK FILE - SOURCE SIDE                             
000400************************************************************              
000500 SELECT NORM-SOURCE-FILE                                                  
000600     ASSIGN TO NORMSRC                                                    
000700     ORGANIZATION IS SEQUENTIAL.                                          
