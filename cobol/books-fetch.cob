000100*****************************************************************         
000200*  BOOKS-FETCH                                                            
000300*  READS THE GENERAL LEDGER BOOKS-PAY-FILE (THE COMPANY'S OWN             
000400*  PAYMENT RECORDS, AS OPPOSED TO THE BANK'S ACCOUNT-DEBIT SIDE           
000500*  HANDLED BY BILL-PAY-EXTRACT) AND WRITES THE NORMALISED BOOKS           
000600*  PAYMENT WORK FILE PICKED UP BY PAYMENT-COMPARATOR.  A BLANK            
000700*  TXN-ID OR AN UNUSABLE AMOUNT DROPS THE ROW; A BLANK MEMO GETS          
000800*  THE SHOP'S STANDARD BILL-PAYMENT WORDING.                              
000900*****************************************************************         
001000*    DATE-WRITTEN.  03/18/1992.                                           
001100*    1992-03-18  R.N.  WRITTEN.  READS THE LEDGER'S PAYMENT-              
001200*                       JOURNAL EXTRACT SO THE PAY-BILLS SYNC HAS         
001300*                       SOMETHING TO COMPARE THE BANK SIDE TO.            
001400*    1992-07-09  R.N.  BLANK TXN-ID ROWS NOW SKIPPED - JOURNAL            
001500*                       CARRIES A DUMMY OPENING-BALANCE ROW AT            
001600*                       THE TOP OF EVERY EXTRACT.                         
001700*    1996-04-02  T.K.  SKIP AND BAD-AMOUNT COUNTS ADDED TO MATCH          
001800*                       WHAT BILL-PAY-EXTRACT NOW KEEPS - AUDIT           
001900*                       WANTED BOTH SIDES COUNTED THE SAME WAY.           
002000*    1998-09-14  L.F.  Y2K REVIEW: TXN-DATE ON THE JOURNAL                
002100*                       EXTRACT IS ALREADY FULL 4-DIGIT CENTURY -         
002200*                       NO WINDOWING LOGIC NEEDED.  TICKET                
002300*                       AP-1998-77.                                       
002400*    2004-02-23  R.N.  AMOUNT EDIT AND MEMO DEFAULTING MOVED TO           
002500*                       PLMONEY.CBL / PLGENERAL.CBL SO EXTRACT            
002600*                       AND FETCH SHARE ONE COPY OF EACH.                 
002700*    2009-08-05  J.P.  RUN-STATS RECORD ADDED SO THE REPORT               
002800*                       PROGRAM DOESN'T HAVE TO RE-COUNT.                 
002900*****************************************************************         
003000 IDENTIFICATION DIVISION.                                                 
003100 PROGRAM-ID. books-fetch.                                                 
003200 AUTHOR. R NEWKIRK.                                                       
003300 INSTALLATION. ACCOUNTS PAYABLE - BATCH OPERATIONS.                       
003400 DATE-WRITTEN. 03/18/1992.                                                
003500 DATE-COMPILED.                                                           
003600 SECURITY. CONFIDENTIAL - ACCOUNTS PAYABLE DEPARTMENT ONLY.               
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500                                                                          
004600     COPY "SLBOOKPY.CBL".                                                 
004700     COPY "SLNORMBK.CBL".                                                 
004800     COPY "SLSTATS.CBL".                                                  
004900                                                                          
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200                                                                          
005300     COPY "FDBOOKPY.CBL".                                                 
005400     COPY "FDNORMBK.CBL".                                                 
005500     COPY "FDSTATS.CBL".                                                  
005600                                                                          
005700 WORKING-STORAGE SECTION.                                                 
005800                                                                          
005900     COPY "wsmoney.cbl".                                                  
006000     COPY "wsgenrl.cbl".                                                  
006100                                                                          
006200*    RUN SWITCH                                                           
006300     01  W-FTCH-EOF                PIC X.                                 
006400         88  FTCH-END-OF-FILE      VALUE "Y".                             
006500                                                                          
006600     01  W-FTCH-COUNTERS.                                                 
006700         05  W-FTCH-READ-CTR        PIC 9(7)       COMP.                  
006800         05  W-FTCH-SKIP-ID-CTR     PIC 9(7)       COMP.                  
006900         05  W-FTCH-SKIP-AMT-CTR    PIC 9(7)       COMP.                  
007000         05  W-FTCH-WRITE-CTR       PIC 9(7)       COMP.                  
007100                                                                          
007200     77  W-FTCH-TODAY               PIC 9(6).                             
007300     01  W-FTCH-TODAY-R REDEFINES W-FTCH-TODAY.                           
007400         05  W-FTCH-TODAY-YY        PIC 99.                               
007500         05  W-FTCH-TODAY-MM        PIC 99.                               
007600         05  W-FTCH-TODAY-DD        PIC 99.                               
007700                                                                          
007800*    DATE FROM THE JOURNAL, DECOMPOSED FOR NORMBK-PAY-DATE - THE          
007900*    JOURNAL EXTRACT HAS ALWAYS COME BACK CCYY-MM-DD, SO THIS             
008000*    PROGRAM DOES ITS OWN SPLIT RATHER THAN CARRY PLDATE.CBL.             
008100     01  W-FTCH-DATE-IN             PIC X(10).                            
008200     01  W-FTCH-DATE-IN-R REDEFINES W-FTCH-DATE-IN.                       
008300         05  W-FTCH-DATE-IN-CCYY    PIC 9999.                             
008400         05  FILLER                 PIC X.                                
008500         05  W-FTCH-DATE-IN-MM      PIC 99.                               
008600         05  FILLER                 PIC X.                                
008700         05  W-FTCH-DATE-IN-DD      PIC 99.                               
008800                                                                          
008900 PROCEDURE DIVISION.                                                      
009000                                                                          
009100     PERFORM INITIALIZE-FETCH-RUN.                                        
009200     PERFORM READ-BOOKS-NEXT-RECORD.                                      
009300     PERFORM PROCESS-ONE-BOOKS-RECORD THRU                                
009400        PROCESS-ONE-BOOKS-RECORD-EXIT UNTIL FTCH-END-OF-FILE.             
009500     PERFORM FINALIZE-FETCH-RUN.                                          
009600     STOP RUN.                                                            
009700                                                                          
009800 INITIALIZE-FETCH-RUN.                                                    
009900     MOVE 0   TO W-FTCH-READ-CTR W-FTCH-SKIP-ID-CTR                       
010000                 W-FTCH-SKIP-AMT-CTR W-FTCH-WRITE-CTR.                    
010100     MOVE "N" TO W-FTCH-EOF.                                              
010200     OPEN INPUT BOOKS-PAY-FILE.                                           
010300     OPEN OUTPUT NORM-BOOKS-FILE.                                         
010400                                                                          
010500 READ-BOOKS-NEXT-RECORD.                                                  
010600     READ BOOKS-PAY-FILE                                                  
010700        AT END MOVE "Y" TO W-FTCH-EOF.                                    
010800                                                                          
010900 PROCESS-ONE-BOOKS-RECORD.                                                
011000     ADD 1 TO W-FTCH-READ-CTR.                                            
011100     IF BOOKPY-TXN-ID = SPACES                                            
011200        ADD 1 TO W-FTCH-SKIP-ID-CTR                                       
011300     ELSE                                                                 
011400        PERFORM VALIDATE-AND-WRITE-BOOKS-ROW                              
011500           THRU VALIDATE-AND-WRITE-BOOKS-ROW-EXIT.                        
011600     PERFORM READ-BOOKS-NEXT-RECORD.                                      
011700 PROCESS-ONE-BOOKS-RECORD-EXIT.                                           
011800     EXIT.                                                                
011900                                                                          
012000 VALIDATE-AND-WRITE-BOOKS-ROW.                                            
012100     MOVE BOOKPY-AMOUNT-TXT TO MNYED-AMOUNT-TEXT.                         
012200     PERFORM EDIT-VALI-AMOUNT-RETURN-MNYED-AMOUNT                         
012300        THRU EDIT-VALI-AMOUNT-RETURN-MNYED-AMOUNT-EXIT.                   
012400     IF MNYED-AMOUNT-NOT-VALID                                            
012500        ADD 1 TO W-FTCH-SKIP-AMT-CTR                                      
012600        GO TO VALIDATE-AND-WRITE-BOOKS-ROW-EXIT.                          
012700     PERFORM BUILD-AND-WRITE-NORM-BOOKS.                                  
012800 VALIDATE-AND-WRITE-BOOKS-ROW-EXIT.                                       
012900     EXIT.                                                                
013000                                                                          
013100 BUILD-AND-WRITE-NORM-BOOKS.                                              
013200     MOVE BOOKPY-MEMO          TO GENL-MEMO-IO.                           
013300     PERFORM APPLY-MEMO-DEFAULT.                                          
013400     MOVE BOOKPY-TXN-DATE      TO W-FTCH-DATE-IN.                         
013500     MOVE BOOKPY-TXN-ID        TO GENL-ID-IO.                             
013600     PERFORM NORMALIZE-PAYMENT-ID THRU NORMALIZE-PAYMENT-ID-EXIT.         
013700     MOVE SPACES                TO NORMBK-RECORD.                         
013800     MOVE GENL-ID-IO              TO NORMBK-PAY-ID.                       
013900     COMPUTE NORMBK-PAY-DATE = W-FTCH-DATE-IN-CCYY * 10000                
014000                              + W-FTCH-DATE-IN-MM   * 100                 
014100                              + W-FTCH-DATE-IN-DD.                        
014200     MOVE MNYED-AMOUNT           TO NORMBK-PAY-AMOUNT.                    
014300     MOVE BOOKPY-VENDOR          TO NORMBK-PAY-VENDOR.                    
014400     WRITE NORMBK-RECORD.                                                 
014500     ADD 1 TO W-FTCH-WRITE-CTR.                                           
014600                                                                          
014700 FINALIZE-FETCH-RUN.                                                      
014800     CLOSE BOOKS-PAY-FILE.                                                
014900     CLOSE NORM-BOOKS-FILE.                                               
015000     ACCEPT W-FTCH-TODAY FROM DATE.                                       
015100     OPEN I-O RUN-STATS-FILE.                                             
015200     MOVE 1 TO STATS-KEY.                                                 
015300     READ RUN-STATS-FILE RECORD                                           
015400        INVALID KEY                                                       
015500           MOVE SPACES TO STATS-RECORD                                    
015600           MOVE 1      TO STATS-KEY.                                      
015700     MOVE W-FTCH-READ-CTR       TO STATS-BOOKS-READ-CTR.                  
015800     PERFORM SAVE-RUN-STATS-RECORD.                                       
015900     CLOSE RUN-STATS-FILE.                                                
016000     DISPLAY "BOOKS-FETCH COMPLETE " W-FTCH-TODAY-MM "/"                  
016100             W-FTCH-TODAY-DD "/" W-FTCH-TODAY-YY " - READ "               
016200             W-FTCH-READ-CTR " WROTE " W-FTCH-WRITE-CTR.                  
016300                                                                          
016400 SAVE-RUN-STATS-RECORD.                                                   
016500     REWRITE STATS-RECORD                                                 
016600        INVALID KEY                                                       
016700           WRITE STATS-RECORD.                                            
016800                                                                          
016900     COPY "PLMONEY.CBL".                                                  
017000     COPY "PLGENERAL.CBL".                                                
