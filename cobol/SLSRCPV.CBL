000100************************************************************              
000200*  SLSRCPV.CBL                                                            
000300*  SOURCE PAYMENT FILE - VENDOR VARIANT (ACCOUNT-DEBIT EXTRACT)           
000400************************************************************              
000500 SELECT SOURCE-PAY-VENDOR-FILE                                            
000600     ASSIGN TO SRCPAYV                                                    
000700     ORGANIZATION IS SEQUENTIAL.                                          
