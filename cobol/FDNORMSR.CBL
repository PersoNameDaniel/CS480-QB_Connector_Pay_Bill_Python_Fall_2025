000100************************************************************              
000200*  FDNORMSR.CBL                                                           
000300*  NORMALISED PAYMENT WORK FILE - SOURCE SIDE                             
000400************************************************************              
000500 FD  NORM-SOURCE-FILE                                                     
000600     LABEL RECORDS ARE STANDARD.                                          
000700 01  NORMSR-RECORD.                                                       
000800     05  NORMSR-PAY-ID                PIC X(10).                          
000900     05  NORMSR-PAY-ID-NUM REDEFINES                                      
001000         NORMSR-PAY-ID                PIC 9(10).                          
001100     05  NORMSR-PAY-DATE              PIC 9(08).                          
001200     05  NORMSR-PAY-AMOUNT            PIC S9(9)V99.                       
001300     05  NORMSR-PAY-VENDOR            PIC X(30).                          
001400     05  FILLER                       PIC X(11).                          
