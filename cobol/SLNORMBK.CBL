000100************************************************************              
000200*  SLNORMBK.CBL                                                           
000300*  NORMALISED PAYMENT WORK FILE - BOOKS SIDE                              
000400************************************************************              
000500 SELECT NORM-BOOKS-FILE                                                   
000600     ASSIGN TO NORMBKS                                                    
000700     ORGANIZATION IS SEQUENTIAL.                                          
