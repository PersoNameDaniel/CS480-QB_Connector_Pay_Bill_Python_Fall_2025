000100************************************************************              
000200*  FDSONLY.CBL                                                            
000300*  SOURCE-ONLY PAYMENTS FILE - POSTING CANDIDATES                         
000400************************************************************              
000500 FD  SOURCE-ONLY-FILE                                                     
000600     LABEL RECORDS ARE STANDARD.                                          
000700 01  SONLY-RECORD.                                                        
000800     05  SONLY-PAY-ID                 PIC X(10).                          
000900     05  SONLY-PAY-DATE               PIC 9(08).                          
001000     05  SONLY-PAY-AMOUNT             PIC S9(9)V99.                       
001100     05  SONLY-PAY-VENDOR             PIC X(30).                          
001200     05  FILLER                       PIC X(11).                          
