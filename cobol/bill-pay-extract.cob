000100*****************************************************************         
000200*  BILL-PAY-EXTRACT                                                       
000300*  READS THE ACCOUNT-DEBIT EXTRACT (VENDOR OR NON-VENDOR VARIANT,         
000400*  PER THE RUN-PARM RECORD), DROPS SHIPPING-CHARGE LINES AND ROWS         
000500*  WITH NO USABLE AMOUNT OR DATE, AND WRITES THE NORMALISED SOURCE        
000600*  PAYMENT WORK FILE PICKED UP BY PAYMENT-COMPARATOR.                     
000700*****************************************************************         
000800*    DATE-WRITTEN.  11/04/1991.                                           
000900*    1991-11-04  R.N.  WRITTEN.  READS THE BANK'S ACCOUNT-DEBIT           
001000*                       TAPE EXTRACT, ONE RECORD PER PAID ITEM.           
001100*    1991-12-10  R.N.  ADDED THE SHIPPING-CHARGES COMMENT SKIP -          
001200*                       FREIGHT LINES WERE COMING THROUGH AS IF           
001300*                       THEY WERE BILL PAYMENTS.                          
001400*    1993-06-21  T.K.  PARENT-CHILD-ID SPLIT MOVED OUT OF-LINE            
001500*                       SO VOUCHER-MAINTENANCE COULD REUSE IT -           
001600*                       SEE PLPARSID.CBL.                                 
001700*    1996-04-02  T.K.  BAD-DATE AND BAD-AMOUNT ROWS NOW COUNTED           
001800*                       INSTEAD OF JUST DROPPED SILENTLY - AUDIT          
001900*                       WANTED THE SKIP COUNTS ON THE RUN REPORT.         
002000*    1998-09-14  L.F.  Y2K REVIEW: GDTV-DATE NOW CARRIES A FULL           
002100*                       4-DIGIT CENTURY THROUGHOUT; NO WINDOWING          
002200*                       LOGIC NEEDED HERE, DATE COMES OFF THE             
002300*                       EXTRACT RECORD ALREADY FULL-CENTURY.              
002400*                       TICKET AP-1998-77.                                
002500*    2001-02-27  L.F.  NON-VENDOR VARIANT ADDED - CORPORATE-CARD          
002600*                       PAYMENTS EXTRACT HAS THE SAME FIVE                
002700*                       COLUMNS, DIFFERENT ASSIGN NAME.  VARIANT          
002800*                       NOW COMES FROM THE RUN-PARM RECORD.               
002900*    2004-02-12  R.N.  SHIPPING-CHARGE TEST AND THE DEFAULTING            
003000*                       PARAGRAPHS PULLED OUT TO PLGENERAL.CBL SO         
003100*                       PAYMENT-POSTER COULD SHARE THEM.                  
003200*    2004-02-19  R.N.  PARENT-CHILD-ID SPLIT REWRITTEN AS                 
003300*                       PLPARSID.CBL (UNSTRING, NOT THE OLD               
003400*                       CHARACTER-AT-A-TIME SCAN).                        
003500*    2004-02-23  R.N.  AMOUNT EDIT MOVED TO PLMONEY.CBL.                  
003600*    2009-08-05  J.P.  RUN-STATS RECORD ADDED SO THE REPORT               
003700*                       PROGRAM DOESN'T HAVE TO RE-COUNT.                 
003800*****************************************************************         
003900 IDENTIFICATION DIVISION.                                                 
004000 PROGRAM-ID. bill-pay-extract.                                            
004100 AUTHOR. R NEWKIRK.                                                       
004200 INSTALLATION. ACCOUNTS PAYABLE - BATCH OPERATIONS.                       
004300 DATE-WRITTEN. 11/04/1991.                                                
004400 DATE-COMPILED.                                                           
004500 SECURITY. CONFIDENTIAL - ACCOUNTS PAYABLE DEPARTMENT ONLY.               
004600                                                                          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100                                                                          
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400                                                                          
005500     COPY "SLPARM.CBL".                                                   
005600     COPY "SLSRCPV.CBL".                                                  
005700     COPY "SLSRCPN.CBL".                                                  
005800     COPY "SLNORMSR.CBL".                                                 
005900     COPY "SLSTATS.CBL".                                                  
006000                                                                          
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300                                                                          
006400     COPY "FDPARM.CBL".                                                   
006500     COPY "FDSRCPV.CBL".                                                  
006600     COPY "FDSRCPN.CBL".                                                  
006700     COPY "FDNORMSR.CBL".                                                 
006800     COPY "FDSTATS.CBL".                                                  
006900                                                                          
007000 WORKING-STORAGE SECTION.                                                 
007100                                                                          
007200     COPY "wsdate.cbl".                                                   
007300     COPY "wsparsid.cbl".                                                 
007400     COPY "wsmoney.cbl".                                                  
007500     COPY "wsgenrl.cbl".                                                  
007600     COPY "wscase01.cbl".                                                 
007700                                                                          
007800*    RUN SWITCHES                                                         
007900     01  W-EXTR-EOF                PIC X.                                 
008000         88  EXTR-END-OF-FILE      VALUE "Y".                             
008100                                                                          
008200     01  W-EXTR-VARIANT             PIC X.                                
008300         88  EXTR-USE-VENDOR-FILE   VALUE "V".                            
008400         88  EXTR-USE-NONVND-FILE   VALUE "N".                            
008500                                                                          
008600*    ONE COMMON WORK RECORD - EITHER VARIANT IS MOVED HERE SO             
008700*    THE VALIDATE/NORMALISE PARAGRAPHS ONLY HAVE TO BE WRITTEN            
008800*    ONCE.                                                                
008900     01  W-EXTR-RAW-RECORD.                                               
009000         05  W-EXTR-RAW-COMBINED-ID PIC X(21).                            
009100         05  W-EXTR-RAW-BANK-DATE   PIC X(10).                            
009200         05  W-EXTR-RAW-AMOUNT-TXT  PIC X(12).                            
009300         05  W-EXTR-RAW-VENDOR      PIC X(30).                            
009400         05  W-EXTR-RAW-COMMENTS    PIC X(30).                            
009500                                                                          
009600     01  W-EXTR-COUNTERS.                                                 
009700         05  W-EXTR-READ-CTR        PIC 9(7)       COMP.                  
009800         05  W-EXTR-SKIP-SHIP-CTR   PIC 9(7)       COMP.                  
009900         05  W-EXTR-SKIP-AMT-CTR    PIC 9(7)       COMP.                  
010000         05  W-EXTR-SKIP-DATE-CTR   PIC 9(7)       COMP.                  
010100         05  W-EXTR-WRITE-CTR       PIC 9(7)       COMP.                  
010200                                                                          
010300     77  W-EXTR-TODAY               PIC 9(6).                             
010400     01  W-EXTR-TODAY-R REDEFINES W-EXTR-TODAY.                           
010500         05  W-EXTR-TODAY-YY        PIC 99.                               
010600         05  W-EXTR-TODAY-MM        PIC 99.                               
010700         05  W-EXTR-TODAY-DD        PIC 99.                               
010800                                                                          
010900 PROCEDURE DIVISION.                                                      
011000                                                                          
011100     PERFORM INITIALIZE-EXTRACT-RUN.                                      
011200     PERFORM SKIP-EXTRACT-HEADER-RECORD.                                  
011300     PERFORM READ-SOURCE-NEXT-RECORD.                                     
011400     PERFORM PROCESS-ONE-SOURCE-RECORD THRU                               
011500        PROCESS-ONE-SOURCE-RECORD-EXIT UNTIL EXTR-END-OF-FILE.            
011600     PERFORM FINALIZE-EXTRACT-RUN.                                        
011700     STOP RUN.                                                            
011800                                                                          
011900 INITIALIZE-EXTRACT-RUN.                                                  
012000     MOVE 0   TO W-EXTR-READ-CTR W-EXTR-SKIP-SHIP-CTR                     
012100                 W-EXTR-SKIP-AMT-CTR W-EXTR-SKIP-DATE-CTR                 
012200                 W-EXTR-WRITE-CTR.                                        
012300     MOVE "N" TO W-EXTR-EOF.                                              
012400     OPEN INPUT RUN-PARM-FILE.                                            
012500     MOVE 1 TO PARM-KEY.                                                  
012600     READ RUN-PARM-FILE RECORD                                            
012700        INVALID KEY                                                       
012800           MOVE "V" TO PARM-SOURCE-VARIANT                                
012900           DISPLAY "BILL-PAY-EXTRACT: NO RUN-PARM RECORD, "               
013000                   "DEFAULTING TO VENDOR VARIANT".                        
013100     MOVE PARM-SOURCE-VARIANT TO W-EXTR-VARIANT.                          
013200     CLOSE RUN-PARM-FILE.                                                 
013300     IF EXTR-USE-VENDOR-FILE                                              
013400        OPEN INPUT SOURCE-PAY-VENDOR-FILE                                 
013500     ELSE                                                                 
013600        OPEN INPUT SOURCE-PAY-NONVND-FILE.                                
013700     OPEN OUTPUT NORM-SOURCE-FILE.                                        
013800                                                                          
013900 SKIP-EXTRACT-HEADER-RECORD.                                              
014000     IF EXTR-USE-VENDOR-FILE                                              
014100        READ SOURCE-PAY-VENDOR-FILE                                       
014200           AT END MOVE "Y" TO W-EXTR-EOF                                  
014300     ELSE                                                                 
014400        READ SOURCE-PAY-NONVND-FILE                                       
014500           AT END MOVE "Y" TO W-EXTR-EOF.                                 
014600                                                                          
014700 READ-SOURCE-NEXT-RECORD.                                                 
014800     IF EXTR-USE-VENDOR-FILE                                              
014900        READ SOURCE-PAY-VENDOR-FILE                                       
015000           AT END MOVE "Y" TO W-EXTR-EOF                                  
015100           NOT AT END PERFORM MOVE-VENDOR-RECORD-TO-RAW                   
015200     ELSE                                                                 
015300        READ SOURCE-PAY-NONVND-FILE                                       
015400           AT END MOVE "Y" TO W-EXTR-EOF                                  
015500           NOT AT END PERFORM MOVE-NONVND-RECORD-TO-RAW.                  
015600                                                                          
015700 MOVE-VENDOR-RECORD-TO-RAW.                                               
015800     MOVE SRCPV-PARENT-CHILD-ID  TO W-EXTR-RAW-COMBINED-ID.               
015900     MOVE SRCPV-BANK-DATE        TO W-EXTR-RAW-BANK-DATE.                 
016000     MOVE SRCPV-CHECK-AMOUNT-TXT TO W-EXTR-RAW-AMOUNT-TXT.                
016100     MOVE SRCPV-SUPPLIER-NAME    TO W-EXTR-RAW-VENDOR.                    
016200     MOVE SRCPV-COMMENTS         TO W-EXTR-RAW-COMMENTS.                  
016300                                                                          
016400 MOVE-NONVND-RECORD-TO-RAW.                                               
016500     MOVE SRCPN-PARENT-CHILD-ID  TO W-EXTR-RAW-COMBINED-ID.               
016600     MOVE SRCPN-BANK-DATE        TO W-EXTR-RAW-BANK-DATE.                 
016700     MOVE SRCPN-CHECK-AMOUNT-TXT TO W-EXTR-RAW-AMOUNT-TXT.                
016800     MOVE SRCPN-SUPPLIER-NAME    TO W-EXTR-RAW-VENDOR.                    
016900     MOVE SRCPN-COMMENTS         TO W-EXTR-RAW-COMMENTS.                  
017000                                                                          
017100 PROCESS-ONE-SOURCE-RECORD.                                               
017200     ADD 1 TO W-EXTR-READ-CTR.                                            
017300     MOVE W-EXTR-RAW-COMMENTS TO GENL-COMMENT-TEXT.                       
017400     PERFORM IS-SHIPPING-CHARGE-LINE                                      
017500        THRU IS-SHIPPING-CHARGE-LINE-EXIT.                                
017600     IF GENL-SKIP-THIS-ROW                                                
017700        ADD 1 TO W-EXTR-SKIP-SHIP-CTR                                     
017800     ELSE                                                                 
017900        PERFORM VALIDATE-AND-WRITE-SOURCE-ROW                             
018000           THRU VALIDATE-AND-WRITE-SOURCE-ROW-EXIT.                       
018100     PERFORM READ-SOURCE-NEXT-RECORD.                                     
018200 PROCESS-ONE-SOURCE-RECORD-EXIT.                                          
018300     EXIT.                                                                
018400                                                                          
018500 VALIDATE-AND-WRITE-SOURCE-ROW.                                           
018600     MOVE W-EXTR-RAW-AMOUNT-TXT TO MNYED-AMOUNT-TEXT.                     
018700     PERFORM EDIT-VALI-AMOUNT-RETURN-MNYED-AMOUNT                         
018800        THRU EDIT-VALI-AMOUNT-RETURN-MNYED-AMOUNT-EXIT.                   
018900     IF MNYED-AMOUNT-NOT-VALID                                            
019000        ADD 1 TO W-EXTR-SKIP-AMT-CTR                                      
019100        GO TO VALIDATE-AND-WRITE-SOURCE-ROW-EXIT.                         
019200     MOVE W-EXTR-RAW-BANK-DATE TO GDTV-DATE-INPUT-TEXT.                   
019300     PERFORM PARSE-VALI-DATE-RETURN-GDTV-DATE                             
019400        THRU PARSE-VALI-DATE-RETURN-GDTV-DATE-EXIT.                       
019500     IF GDTV-DATE-NOT-VALID                                               
019600        ADD 1 TO W-EXTR-SKIP-DATE-CTR                                     
019700        GO TO VALIDATE-AND-WRITE-SOURCE-ROW-EXIT.                         
019800     PERFORM BUILD-AND-WRITE-NORM-SOURCE.                                 
019900 VALIDATE-AND-WRITE-SOURCE-ROW-EXIT.                                      
020000     EXIT.                                                                
020100                                                                          
020200 BUILD-AND-WRITE-NORM-SOURCE.                                             
020300     MOVE W-EXTR-RAW-COMBINED-ID TO PARSID-COMBINED-ID.                   
020400     PERFORM SPLIT-PARENT-CHILD-ID                                        
020500        THRU SPLIT-PARENT-CHILD-ID-EXIT.                                  
020600     MOVE PARSID-PAYMENT-ID TO GENL-ID-IO.                                
020700     PERFORM NORMALIZE-PAYMENT-ID THRU NORMALIZE-PAYMENT-ID-EXIT.         
020800     MOVE SPACES              TO NORMSR-RECORD.                           
020900     MOVE GENL-ID-IO           TO NORMSR-PAY-ID.                          
021000     MOVE GDTV-DATE           TO NORMSR-PAY-DATE.                         
021100     MOVE MNYED-AMOUNT        TO NORMSR-PAY-AMOUNT.                       
021200     MOVE W-EXTR-RAW-VENDOR   TO NORMSR-PAY-VENDOR.                       
021300     WRITE NORMSR-RECORD.                                                 
021400     ADD 1 TO W-EXTR-WRITE-CTR.                                           
021500                                                                          
021600 FINALIZE-EXTRACT-RUN.                                                    
021700     IF EXTR-USE-VENDOR-FILE                                              
021800        CLOSE SOURCE-PAY-VENDOR-FILE                                      
021900     ELSE                                                                 
022000        CLOSE SOURCE-PAY-NONVND-FILE.                                     
022100     CLOSE NORM-SOURCE-FILE.                                              
022200     ACCEPT W-EXTR-TODAY FROM DATE.                                       
022300     OPEN I-O RUN-STATS-FILE.                                             
022400     MOVE 1 TO STATS-KEY.                                                 
022500     READ RUN-STATS-FILE RECORD                                           
022600        INVALID KEY                                                       
022700           MOVE SPACES TO STATS-RECORD                                    
022800           MOVE 1      TO STATS-KEY.                                      
022900     MOVE W-EXTR-READ-CTR      TO STATS-SRC-READ-CTR.                     
023000     MOVE W-EXTR-SKIP-SHIP-CTR TO STATS-SRC-SKIP-SHIP-CTR.                
023100     MOVE W-EXTR-SKIP-AMT-CTR  TO STATS-SRC-SKIP-AMT-CTR.                 
023200     MOVE W-EXTR-SKIP-DATE-CTR TO STATS-SRC-SKIP-DATE-CTR.                
023300     PERFORM SAVE-RUN-STATS-RECORD.                                       
023400     CLOSE RUN-STATS-FILE.                                                
023500     DISPLAY "BILL-PAY-EXTRACT COMPLETE " W-EXTR-TODAY-MM "/"             
023600             W-EXTR-TODAY-DD "/" W-EXTR-TODAY-YY " - READ "               
023700             W-EXTR-READ-CTR " WROTE " W-EXTR-WRITE-CTR.                  
023800                                                                          
023900 SAVE-RUN-STATS-RECORD.                                                   
024000     REWRITE STATS-RECORD                                                 
024100        INVALID KEY                                                       
024200           WRITE STATS-RECORD.                                            
024300                                                                          
024400     COPY "PLDATE.CBL".                                                   
024500     COPY "PLPARSID.CBL".                                                 
024600     COPY "PLMONEY.CBL".                                                  
024700     COPY "PLGENERAL.CBL".                                                
