000100*****************************************************************         
000200*  WSPARSID.CBL                                                           
000300*  WORKING-STORAGE FOR PLPARSID.CBL - PARENT/CHILD ID SPLIT               
000400*****************************************************************         
000500*  FIELD SUPPLIED BY THE CALLING PROGRAM -                                
000600*     PARSID-COMBINED-ID    THE "PARENT - CHILD" FIELD OFF THE            
000700*                           SOURCE EXTRACT RECORD, X(21)                  
000800*  FIELD RETURNED TO THE CALLING PROGRAM -                                
000900*     PARSID-PAYMENT-ID     THE PARENT PORTION, TRIMMED, X(10)            
001000*****************************************************************         
001100 77  PARSID-COMBINED-ID            PIC X(21).                             
001200 77  PARSID-PAYMENT-ID             PIC X(10).                             
001300                                                                          
001400 77  PARSID-WORK-FIELD             PIC X(21).                             
001500 77  PARSID-SHIFT-FIELD            PIC X(21).                             
001600 77  PARSID-SCAN-SUB               PIC 99             COMP.               
001700 77  PARSID-SEP-SUB                PIC 99             COMP.               
