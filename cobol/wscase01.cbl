000100*****************************************************************         
000200*  WSCASE01.CBL                                                           
000300*  CASE-FOLDING CONSTANTS USED WITH INSPECT ... CONVERTING                
000400*****************************************************************         
000500 01  LOWER-ALPHA      PIC X(26)                                           
000600     VALUE "abcdefghijklmnopqrstuvwxyz".                                  
000700 01  UPPER-ALPHA      PIC X(26)                                           
000800     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
