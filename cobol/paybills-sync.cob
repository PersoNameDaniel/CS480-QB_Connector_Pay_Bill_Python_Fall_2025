000100*****************************************************************         
000200*  PAYBILLS-SYNC                                                          
000300*  TOP-LEVEL DRIVER FOR THE NIGHTLY BILL-PAYMENT SYNC.  CALLS             
000400*  BILL-PAY-EXTRACT, BOOKS-FETCH, PAYMENT-COMPARATOR AND                  
000500*  PAYMENT-POSTER IN ORDER, THEN ALWAYS CALLS PAYBILLS-REPORT -           
000600*  A FAILED PHASE STOPS THE REST OF THE CHAIN BUT NEVER STOPS             
000700*  THE REPORT FROM GOING OUT.  REPLACES THE OLD MENU FRONT END -          
000800*  THIS RUNS UNATTENDED OFF THE OVERNIGHT SCHEDULE.                       
000900*****************************************************************         
001000*    DATE-WRITTEN.  03/02/1992.                                           
001100*    1992-03-02  R.N.  WRITTEN.  STRAIGHT CALL CHAIN, NO MENU -           
001200*                       EXTRACT THEN FETCH THEN COMPARE THEN POST.        
001300*    1994-11-15  T.K.  REPORT CALL MOVED OUT OF THE NORMAL CHAIN          
001400*                       SO IT STILL RUNS WHEN AN EARLIER PHASE            
001500*                       BLOWS UP.                                         
001600*    1996-04-02  T.K.  RETURN-CODE FROM EACH CALL NOW CHECKED -           
001700*                       AN ABORTED PHASE USED TO LEAVE A HALF             
001800*                       WRITTEN WORK FILE THE NEXT PHASE CHOKED           
001900*                       ON.                                               
002000*    1998-09-14  L.F.  Y2K REVIEW: THIS PROGRAM CARRIES NO DATE           
002100*                       FIELDS OF ITS OWN - GENERATED-AT COMES            
002200*                       FROM PAYBILLS-REPORT.  NO ACTION NEEDED.          
002300*                       TICKET AP-1998-77.                                
002400*    2004-02-12  R.N.  RUN-STATS RECORD NOW CLEARED HERE AT THE           
002500*                       TOP OF THE RUN SO A RERUN DOESN'T CARRY           
002600*                       YESTERDAY'S COUNTS INTO TODAY'S REPORT.           
002700*    2009-08-05  J.P.  PHASE-NAME TABLE ADDED SO THE ERROR TEXT           
002800*                       ON THE REPORT SAYS WHICH STEP FAILED              
002900*                       INSTEAD OF JUST "ERROR".                          
003000*****************************************************************         
003100 IDENTIFICATION DIVISION.                                                 
003200 PROGRAM-ID. paybills-sync.                                               
003300 AUTHOR. R NEWKIRK.                                                       
003400 INSTALLATION. ACCOUNTS PAYABLE - BATCH OPERATIONS.                       
003500 DATE-WRITTEN. 03/02/1992.                                                
003600 DATE-COMPILED.                                                           
003700 SECURITY. CONFIDENTIAL - ACCOUNTS PAYABLE DEPARTMENT ONLY.               
003800                                                                          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300                                                                          
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600                                                                          
004700     COPY "SLSTATS.CBL".                                                  
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100                                                                          
005200     COPY "FDSTATS.CBL".                                                  
005300                                                                          
005400 WORKING-STORAGE SECTION.                                                 
005500                                                                          
005600     COPY "wsgenrl.cbl".                                                  
005700                                                                          
005800*    SET WHEN ANY PHASE BELOW FAILS - ONCE ON, THE REMAINING              
005900*    EXTRACT/FETCH/COMPARE/POST PHASES ARE SKIPPED BUT THE                
006000*    REPORT PHASE STILL RUNS.                                             
006100     01  W-SYNC-ERROR-FLAG           PIC X.                               
006200         88  SYNC-HAS-ERROR           VALUE "Y".                          
006300         88  SYNC-NO-ERROR            VALUE "N".                          
006400                                                                          
006500     01  W-SYNC-PHASE-NUM            PIC 9(02) COMP.                      
006600                                                                          
006700*    ONE ENTRY PER CALLED PROGRAM, IN RUN ORDER - FLAT-VIEWED             
006800*    BELOW SO A FAILED ENTRY CAN BE SLICED STRAIGHT INTO THE              
006900*    ERROR-TEXT MESSAGE WITHOUT A SEPARATE MOVE PER PHASE.                
007000     01  W-SYNC-PHASE-TABLE.                                              
007100         05  W-SYNC-PHASE-1          PIC X(20)                            
007200                   VALUE "BILL-PAY-EXTRACT".                              
007300         05  W-SYNC-PHASE-2          PIC X(20)                            
007400                   VALUE "BOOKS-FETCH".                                   
007500         05  W-SYNC-PHASE-3          PIC X(20)                            
007600                   VALUE "PAYMENT-COMPARATOR".                            
007700         05  W-SYNC-PHASE-4          PIC X(20)                            
007800                   VALUE "PAYMENT-POSTER".                                
007900     01  W-SYNC-PHASE-TABLE-R REDEFINES W-SYNC-PHASE-TABLE.               
008000         05  W-SYNC-PHASE-ENTRY OCCURS 4 TIMES                            
008100                   INDEXED BY W-SYNC-PHASE-IDX                            
008200                   PIC X(20).                                             
008300                                                                          
008400*    ERROR TEXT IS ASSEMBLED HERE, THEN MOVED TO THE STATS                
008500*    RECORD'S FLAT 60-BYTE FIELD.                                         
008600     01  W-SYNC-ERR-MSG.                                                  
008700         05  W-SYNC-ERR-LABEL        PIC X(07) VALUE "PHASE ".            
008800         05  W-SYNC-ERR-PHASE-NAME   PIC X(20).                           
008900         05  W-SYNC-ERR-SUFFIX       PIC X(13)                            
009000                   VALUE " FAILED".                                       
009100         05  FILLER                  PIC X(20) VALUE SPACES.              
009200     01  W-SYNC-ERR-MSG-FLAT REDEFINES                                    
009300         W-SYNC-ERR-MSG              PIC X(60).                           
009400                                                                          
009500     77  W-SYNC-TODAY                PIC 9(6).                            
009600     01  W-SYNC-TODAY-R REDEFINES W-SYNC-TODAY.                           
009700         05  W-SYNC-TODAY-YY         PIC 99.                              
009800         05  W-SYNC-TODAY-MM         PIC 99.                              
009900         05  W-SYNC-TODAY-DD         PIC 99.                              
010000                                                                          
010100 PROCEDURE DIVISION.                                                      
010200                                                                          
010300     PERFORM INITIALIZE-SYNC-RUN.                                         
010400     PERFORM RUN-EXTRACT-PHASE.                                           
010500     IF SYNC-NO-ERROR                                                     
010600        PERFORM RUN-FETCH-PHASE.                                          
010700     IF SYNC-NO-ERROR                                                     
010800        PERFORM RUN-COMPARE-PHASE.                                        
010900     IF SYNC-NO-ERROR                                                     
011000        PERFORM RUN-POST-PHASE.                                           
011100     PERFORM RUN-REPORT-PHASE.                                            
011200     PERFORM FINALIZE-SYNC-RUN.                                           
011300     STOP RUN.                                                            
011400                                                                          
011500 INITIALIZE-SYNC-RUN.                                                     
011600     MOVE "N" TO W-SYNC-ERROR-FLAG.                                       
011700     MOVE SPACES TO W-SYNC-ERR-MSG.                                       
011800     OPEN OUTPUT RUN-STATS-FILE.                                          
011900     MOVE 1      TO STATS-KEY.                                            
012000     MOVE SPACES TO STATS-STATUS STATS-ERROR-TEXT.                        
012100     MOVE 0 TO STATS-SRC-READ-CTR STATS-SRC-SKIP-SHIP-CTR                 
012200               STATS-SRC-SKIP-AMT-CTR STATS-SRC-SKIP-DATE-CTR             
012300               STATS-BOOKS-READ-CTR STATS-SAME-RECORDS-CTR                
012400               STATS-ADDED-CTR STATS-ADDED-TOTAL                          
012500               STATS-CONFLICT-CTR.                                        
012600     WRITE STATS-RECORD.                                                  
012700     CLOSE RUN-STATS-FILE.                                                
012800                                                                          
012900 RUN-EXTRACT-PHASE.                                                       
013000     MOVE 1 TO W-SYNC-PHASE-NUM.                                          
013100     CALL "bill-pay-extract".                                             
013200     IF RETURN-CODE NOT = 0                                               
013300        PERFORM TRAP-PHASE-FAILURE.                                       
013400                                                                          
013500 RUN-FETCH-PHASE.                                                         
013600     MOVE 2 TO W-SYNC-PHASE-NUM.                                          
013700     CALL "books-fetch".                                                  
013800     IF RETURN-CODE NOT = 0                                               
013900        PERFORM TRAP-PHASE-FAILURE.                                       
014000                                                                          
014100 RUN-COMPARE-PHASE.                                                       
014200     MOVE 3 TO W-SYNC-PHASE-NUM.                                          
014300     CALL "payment-comparator".                                           
014400     IF RETURN-CODE NOT = 0                                               
014500        PERFORM TRAP-PHASE-FAILURE.                                       
014600                                                                          
014700 RUN-POST-PHASE.                                                          
014800     MOVE 4 TO W-SYNC-PHASE-NUM.                                          
014900     CALL "payment-poster".                                               
015000     IF RETURN-CODE NOT = 0                                               
015100        PERFORM TRAP-PHASE-FAILURE.                                       
015200                                                                          
015300 RUN-REPORT-PHASE.                                                        
015400     CALL "paybills-report".                                              
015500                                                                          
015600 TRAP-PHASE-FAILURE.                                                      
015700     MOVE "Y" TO W-SYNC-ERROR-FLAG.                                       
015800     SET W-SYNC-PHASE-IDX TO W-SYNC-PHASE-NUM.                            
015900     MOVE W-SYNC-PHASE-ENTRY (W-SYNC-PHASE-IDX)                           
016000                                TO W-SYNC-ERR-PHASE-NAME.                 
016100     OPEN I-O RUN-STATS-FILE.                                             
016200     MOVE 1 TO STATS-KEY.                                                 
016300     READ RUN-STATS-FILE RECORD                                           
016400        INVALID KEY                                                       
016500           MOVE SPACES TO STATS-RECORD                                    
016600           MOVE 1      TO STATS-KEY.                                      
016700     MOVE "error"            TO STATS-STATUS.                             
016800     MOVE W-SYNC-ERR-MSG-FLAT TO STATS-ERROR-TEXT.                        
016900     REWRITE STATS-RECORD                                                 
017000        INVALID KEY                                                       
017100           WRITE STATS-RECORD.                                            
017200     CLOSE RUN-STATS-FILE.                                                
017300                                                                          
017400 FINALIZE-SYNC-RUN.                                                       
017500     ACCEPT W-SYNC-TODAY FROM DATE.                                       
017600     IF SYNC-NO-ERROR                                                     
017700        PERFORM POST-SUCCESS-STATUS.                                      
017800     DISPLAY "PAYBILLS-SYNC COMPLETE " W-SYNC-TODAY-MM "/"                
017900             W-SYNC-TODAY-DD "/" W-SYNC-TODAY-YY " - STATUS "             
018000             W-SYNC-ERROR-FLAG.                                           
018100                                                                          
018200 POST-SUCCESS-STATUS.                                                     
018300     OPEN I-O RUN-STATS-FILE.                                             
018400     MOVE 1 TO STATS-KEY.                                                 
018500     READ RUN-STATS-FILE RECORD                                           
018600        INVALID KEY                                                       
018700           MOVE SPACES TO STATS-RECORD                                    
018800           MOVE 1      TO STATS-KEY.                                      
018900     MOVE "success" TO STATS-STATUS.                                      
019000     REWRITE STATS-RECORD                                                 
019100        INVALID KEY                                                       
019200           WRITE STATS-RECORD.                                            
019300     CLOSE RUN-STATS-FILE.                                                
