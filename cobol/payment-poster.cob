000100*****************************************************************         
000200*  PAYMENT-POSTER                                                         
000300*  READS SOURCE-ONLY-FILE (THE PAYMENTS PAYMENT-COMPARATOR FOUND          
000400*  ON THE BANK SIDE WITH NO MATCHING BOOKS ENTRY) AND WRITES ONE          
000500*  POSTINGS-FILE RECORD PER PAYMENT, STANDING IN FOR THE "ADD             
000600*  BILL PAYMENT" CALL THE DESK USED TO MAKE BY HAND.  A BLANK             
000700*  VENDOR, BANK ACCOUNT OR MEMO GETS THE SHOP'S STANDARD DEFAULT          
000800*  RATHER THAN STOPPING THE RUN, AND A RECORD THAT FAILS TO               
000900*  WRITE IS COUNTED AND SKIPPED - THE REST OF THE BATCH STILL             
001000*  GOES THROUGH.                                                          
001100*****************************************************************         
001200*    DATE-WRITTEN.  09/02/1992.                                           
001300*    1992-09-02  R.N.  WRITTEN.  ONE POSTING RECORD PER SOURCE-           
001400*                       ONLY PAYMENT, TAKES THE PLACE OF KEYING           
001500*                       EACH BILL INTO THE LEDGER BY HAND.                
001600*    1994-11-15  T.K.  VENDOR/BANK-ACCOUNT/MEMO DEFAULTING ADDED -        
001700*                       BLANK FIELDS WERE CAUSING THE OLD GATEWAY         
001800*                       CALL TO BOUNCE THE WHOLE BATCH.                   
001900*    1996-04-02  T.K.  WRITE FAILURE ON A SINGLE RECORD NO LONGER         
002000*                       ABORTS THE RUN - SKIP-CTR ADDED SO THE            
002100*                       REPORT CAN SAY HOW MANY DIDN'T POST.              
002200*    1998-09-14  L.F.  Y2K REVIEW: POST-TXN-DATE IS CARRIED OVER          
002300*                       FROM THE NORMALISED WORK FILE, ALREADY            
002400*                       FULL 4-DIGIT CENTURY.  TICKET AP-1998-77.         
002500*    2004-02-12  R.N.  DEFAULTING PARAGRAPHS MOVED TO                     
002600*                       PLGENERAL.CBL SO EXTRACT, FETCH AND               
002700*                       POSTER SHARE ONE COPY.                            
002800*    2009-08-05  J.P.  RUN-STATS RECORD NOW CARRIES THE ADDED-            
002900*                       RECORD COUNT AND CONTROL TOTAL FOR THE            
003000*                       REPORT PROGRAM.                                   
003100*****************************************************************         
003200 IDENTIFICATION DIVISION.                                                 
003300 PROGRAM-ID. payment-poster.                                              
003400 AUTHOR. R NEWKIRK.                                                       
003500 INSTALLATION. ACCOUNTS PAYABLE - BATCH OPERATIONS.                       
003600 DATE-WRITTEN. 09/02/1992.                                                
003700 DATE-COMPILED.                                                           
003800 SECURITY. CONFIDENTIAL - ACCOUNTS PAYABLE DEPARTMENT ONLY.               
003900                                                                          
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700                                                                          
004800     COPY "SLSONLY.CBL".                                                  
004900     COPY "SLPOST.CBL".                                                   
005000     COPY "SLSTATS.CBL".                                                  
005100                                                                          
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400                                                                          
005500     COPY "FDSONLY.CBL".                                                  
005600     COPY "FDPOST.CBL".                                                   
005700     COPY "FDSTATS.CBL".                                                  
005800                                                                          
005900 WORKING-STORAGE SECTION.                                                 
006000                                                                          
006100     COPY "wsgenrl.cbl".                                                  
006200                                                                          
006300*    RUN SWITCH                                                           
006400     01  W-PSTR-EOF                PIC X.                                 
006500         88  PSTR-END-OF-FILE       VALUE "Y".                            
006600                                                                          
006700     01  W-PSTR-POST-STATUS         PIC X(02).                            
006800         88  PSTR-WRITE-OK          VALUE "00".                           
006900                                                                          
007000     01  W-PSTR-COUNTERS.                                                 
007100         05  W-PSTR-READ-CTR         PIC 9(7)       COMP.                 
007200         05  W-PSTR-ADDED-CTR        PIC 9(7)       COMP.                 
007300         05  W-PSTR-SKIP-CTR         PIC 9(7)       COMP.                 
007400                                                                          
007500     77  W-PSTR-ADDED-TOTAL          PIC S9(9)V99.                        
007600                                                                          
007700*    POSTED-RECORD APPLIED-TXN-ID IS THE SOURCE-ONLY PAYMENT'S OWN        
007800*    PAY-ID, UNCHANGED - THAT IS THE ID THE AMOUNT IS BEING               
007900*    APPLIED TO, THE SAME VALUE THE OLD GATEWAY CALL PASSED AS THE        
008000*    TXNID ON THE APPLIEDTOTXNADD.  STAGED HERE SO THE NUMERIC            
008100*    VIEW BELOW IS AVAILABLE FOR THE FAILED-WRITE TRACE LINE.             
008200     01  W-PSTR-APPLIED-ID-WORK      PIC X(10).                           
008300     01  W-PSTR-APPLIED-ID-NUM REDEFINES                                  
008400         W-PSTR-APPLIED-ID-WORK      PIC 9(10).                           
008500                                                                          
008600     77  W-PSTR-TODAY                PIC 9(6).                            
008700     01  W-PSTR-TODAY-R REDEFINES W-PSTR-TODAY.                           
008800         05  W-PSTR-TODAY-YY         PIC 99.                              
008900         05  W-PSTR-TODAY-MM         PIC 99.                              
009000         05  W-PSTR-TODAY-DD         PIC 99.                              
009100                                                                          
009200*    FLAT WORKING COPY OF THE SOURCE-ONLY DATE SO THE POSTING             
009300*    ROUTINE HAS A CCYY/MM/DD VIEW AVAILABLE, THE SAME WAY                
009400*    BILL-PAY-EXTRACT AND BOOKS-FETCH KEEP ONE.                           
009500     77  W-PSTR-POST-DATE-WORK       PIC 9(08).                           
009600     01  W-PSTR-POST-DATE-WORK-R REDEFINES                                
009700         W-PSTR-POST-DATE-WORK.                                           
009800         05  W-PSTR-POST-DATE-CCYY   PIC 9(04).                           
009900         05  W-PSTR-POST-DATE-MM     PIC 99.                              
010000         05  W-PSTR-POST-DATE-DD     PIC 99.                              
010100                                                                          
010200 PROCEDURE DIVISION.                                                      
010300                                                                          
010400     PERFORM INITIALIZE-POSTER-RUN.                                       
010500     PERFORM READ-SONLY-NEXT-RECORD.                                      
010600     PERFORM POST-ONE-PAYMENT THRU POST-ONE-PAYMENT-EXIT                  
010700        UNTIL PSTR-END-OF-FILE.                                           
010800     PERFORM FINALIZE-POSTER-RUN.                                         
010900     STOP RUN.                                                            
011000                                                                          
011100 INITIALIZE-POSTER-RUN.                                                   
011200     MOVE 0   TO W-PSTR-READ-CTR W-PSTR-ADDED-CTR W-PSTR-SKIP-CTR.        
011300     MOVE 0   TO W-PSTR-ADDED-TOTAL.                                      
011400     MOVE "N" TO W-PSTR-EOF.                                              
011500     OPEN INPUT SOURCE-ONLY-FILE.                                         
011600     OPEN OUTPUT POSTINGS-FILE.                                           
011700                                                                          
011800 READ-SONLY-NEXT-RECORD.                                                  
011900     READ SOURCE-ONLY-FILE                                                
012000        AT END MOVE "Y" TO W-PSTR-EOF.                                    
012100                                                                          
012200 POST-ONE-PAYMENT.                                                        
012300     ADD 1 TO W-PSTR-READ-CTR.                                            
012400     PERFORM BUILD-AND-WRITE-POSTING                                      
012500        THRU BUILD-AND-WRITE-POSTING-EXIT.                                
012600     PERFORM READ-SONLY-NEXT-RECORD.                                      
012700 POST-ONE-PAYMENT-EXIT.                                                   
012800     EXIT.                                                                
012900                                                                          
013000 BUILD-AND-WRITE-POSTING.                                                 
013100     MOVE SONLY-PAY-VENDOR     TO GENL-VENDOR-IO.                         
013200     PERFORM APPLY-PAYEE-DEFAULT.                                         
013300     MOVE "Default Checking"   TO GENL-BANK-ACCT-IO.                      
013400     PERFORM APPLY-BANK-ACCOUNT-DEFAULT.                                  
013500     MOVE "Bill Payment"       TO GENL-MEMO-IO.                           
013600     PERFORM APPLY-MEMO-DEFAULT.                                          
013700     MOVE SONLY-PAY-ID           TO W-PSTR-APPLIED-ID-WORK.               
013800     MOVE SONLY-PAY-DATE         TO W-PSTR-POST-DATE-WORK.                
013900     MOVE SPACES                TO POST-RECORD.                           
014000     MOVE GENL-VENDOR-IO          TO POST-PAYEE-NAME.                     
014100     MOVE GENL-BANK-ACCT-IO       TO POST-BANK-ACCOUNT.                   
014200     COMPUTE POST-TXN-DATE = W-PSTR-POST-DATE-CCYY * 10000                
014300                            + W-PSTR-POST-DATE-MM   * 100                 
014400                            + W-PSTR-POST-DATE-DD.                        
014500     MOVE GENL-MEMO-IO            TO POST-MEMO.                           
014600     MOVE W-PSTR-APPLIED-ID-WORK  TO POST-APPLIED-TXN-ID.                 
014700     MOVE SONLY-PAY-AMOUNT        TO POST-PAYMENT-AMOUNT.                 
014800     WRITE POST-RECORD.                                                   
014900     IF NOT PSTR-WRITE-OK                                                 
015000        DISPLAY "PAYMENT-POSTER: WRITE FAILED FOR ID "                    
015100                W-PSTR-APPLIED-ID-NUM                                     
015200        ADD 1 TO W-PSTR-SKIP-CTR                                          
015300        GO TO BUILD-AND-WRITE-POSTING-EXIT.                               
015400     ADD 1 TO W-PSTR-ADDED-CTR.                                           
015500     ADD SONLY-PAY-AMOUNT TO W-PSTR-ADDED-TOTAL.                          
015600 BUILD-AND-WRITE-POSTING-EXIT.                                            
015700     EXIT.                                                                
015800                                                                          
015900 FINALIZE-POSTER-RUN.                                                     
016000     CLOSE SOURCE-ONLY-FILE.                                              
016100     CLOSE POSTINGS-FILE.                                                 
016200     ACCEPT W-PSTR-TODAY FROM DATE.                                       
016300     OPEN I-O RUN-STATS-FILE.                                             
016400     MOVE 1 TO STATS-KEY.                                                 
016500     READ RUN-STATS-FILE RECORD                                           
016600        INVALID KEY                                                       
016700           MOVE SPACES TO STATS-RECORD                                    
016800           MOVE 1      TO STATS-KEY.                                      
016900     MOVE W-PSTR-ADDED-CTR   TO STATS-ADDED-CTR.                          
017000     MOVE W-PSTR-ADDED-TOTAL TO STATS-ADDED-TOTAL.                        
017100     REWRITE STATS-RECORD                                                 
017200        INVALID KEY                                                       
017300           WRITE STATS-RECORD.                                            
017400     CLOSE RUN-STATS-FILE.                                                
017500     DISPLAY "PAYMENT-POSTER COMPLETE " W-PSTR-TODAY-MM "/"               
017600             W-PSTR-TODAY-DD "/" W-PSTR-TODAY-YY " - READ "               
017700             W-PSTR-READ-CTR " ADDED " W-PSTR-ADDED-CTR                   
017800             " SKIPPED " W-PSTR-SKIP-CTR.                                 
017900                                                                          
018000     COPY "PLGENERAL.CBL".                                                
