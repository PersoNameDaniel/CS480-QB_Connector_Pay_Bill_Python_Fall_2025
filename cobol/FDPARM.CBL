000100************************************************************              
000200*  FDPARM.CBL                                                             
000300*  RUN-CONTROL PARAMETER FILE - ONE RECORD, KEYED                         
000400************************************************************              
000500 FD  RUN-PARM-FILE                                                        
000600     LABEL RECORDS ARE STANDARD.                                          
000700 01  PARM-RECORD.                                                         
000800     05  PARM-KEY                     PIC 9(01).                          
000900     05  PARM-SOURCE-VARIANT          PIC X(01).                          
001000         88  PARM-VENDOR-VARIANT      VALUE "V".                          
001100         88  PARM-NON-VENDOR-VARIANT  VALUE "N".                          
001200     05  PARM-GENERATED-AT            PIC X(19).                          
001300     05  PARM-LAST-RUN-DATE           PIC 9(08).                          
001400     05  FILLER                       PIC X(10).                          
