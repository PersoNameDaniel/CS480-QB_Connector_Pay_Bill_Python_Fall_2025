000100************************************************************              
000200*  SLSRTBK.CBL                                                            
000300*  SORT WORK FILE - BOOKS SIDE, ASCENDING BY PAYMENT ID                   
000400************************************************************              
000500 SELECT SRTBKS-FILE ASSIGN TO SRTBKS01.                                   
