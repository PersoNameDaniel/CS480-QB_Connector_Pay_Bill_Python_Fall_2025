000100************************************************************              
000200*  FDSRCPV.CBL                                                            
000300*  SOURCE PAYMENT FILE - VENDOR VARIANT (ACCOUNT-DEBIT EXTRACT)           
000400************************************************************              
000500 FD  SOURCE-PAY-VENDOR-FILE                                               
000600     LABEL RECORDS ARE STANDARD.                                          
000700 01  SRCPV-RECORD.                                                        
000800     05  SRCPV-PARENT-CHILD-ID        PIC X(21).                          
000900     05  SRCPV-BANK-DATE              PIC X(10).                          
001000     05  SRCPV-CHECK-AMOUNT-TXT       PIC X(12).                          
001100     05  SRCPV-SUPPLIER-NAME          PIC X(30).                          
001200     05  SRCPV-COMMENTS                PIC X(30).                         
001300     05  FILLER                       PIC X(07).                          
