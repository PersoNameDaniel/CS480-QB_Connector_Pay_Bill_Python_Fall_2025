000100*****************************************************************         
000200*  WSMONEY.CBL                                                            
000300*  WORKING-STORAGE FOR PLMONEY.CBL - AMOUNT EDIT/VALIDATE ROUTINE         
000400*****************************************************************         
000500*  FIELD SUPPLIED BY THE CALLING PROGRAM -                                
000600*     MNYED-AMOUNT-TEXT     RAW AMOUNT FIELD OFF THE EXTRACT              
000700*                           RECORD, X(12), E.G. "1234.56" OR              
000800*                           "-45.00" OR BLANK                             
000900*  FIELDS RETURNED TO THE CALLING PROGRAM -                               
001000*     MNYED-AMOUNT          S9(9)V99 WHEN VALID, ELSE ZERO                
001100*     MNYED-VALID-AMOUNT (88-LEVEL)  SET WHEN THE TEXT WAS A              
001200*                           NUMERIC AMOUNT                                
001300*****************************************************************         
001400 77  MNYED-AMOUNT-TEXT             PIC X(12).                             
001500 77  MNYED-AMOUNT                  PIC S9(9)V99.                          
001600                                                                          
001700 77  MNYED-INTEGER-PART            PIC 9(9)           COMP.               
001800 77  MNYED-DECIMAL-PART            PIC 99             COMP.               
001900 77  MNYED-DECIMAL-DIGITS-SEEN     PIC 9              COMP.               
002000 77  MNYED-SCAN-SUB                PIC 99             COMP.               
002100 77  MNYED-DIGIT-VALUE             PIC 9.                                 
002200                                                                          
002300 77  W-MNYED-DIGIT-SEEN            PIC X.                                 
002400     88  MNYED-DIGIT-WAS-SEEN      VALUE "Y".                             
002500                                                                          
002600 77  W-MNYED-PAST-POINT            PIC X.                                 
002700     88  MNYED-PAST-DECIMAL-POINT  VALUE "Y".                             
002800                                                                          
002900 77  W-MNYED-NEGATIVE              PIC X.                                 
003000     88  MNYED-IS-NEGATIVE         VALUE "Y".                             
003100                                                                          
003200 77  W-MNYED-TEXT-BAD              PIC X.                                 
003300     88  MNYED-TEXT-HAS-BAD-CHAR   VALUE "Y".                             
003400                                                                          
003500 01  W-MNYED-VALID-AMOUNT          PIC X.                                 
003600     88  MNYED-VALID-AMOUNT        VALUE "Y".                             
003700     88  MNYED-AMOUNT-NOT-VALID    VALUE "N".                             
