000100************************************************************              
000200*  FDSRTSRC.CBL                                                           
000300*  SORT WORK FILE - SOURCE SIDE, ASCENDING BY PAYMENT ID                  
000400************************************************************              
000500 SD  SRTSRC-FILE                                                          
000600 01  SRTSRC-RECORD.                                                       
000700     05  SRTSRC-PAY-ID                PIC X(10).                          
000800     05  SRTSRC-PAY-DATE              PIC 9(08).                          
000900     05  SRTSRC-PAY-AMOUNT            PIC S9(9)V99.                       
001000     05  SRTSRC-PAY-VENDOR            PIC X(30).                          
001100     05  FILLER                       PIC X(11).                          
