000100*****************************************************************         
000200*  PLGENERAL.CBL                                                          
000300*  COMMON HELPER PARAGRAPHS SHARED BY THE PAY-BILLS SYNC PROGRAMS.        
000400*****************************************************************         
000500*    2004-02-12  R.N.  WRITTEN - PULLED DEFAULTING RULES OUT OF           
000600*                       THE POSTING PROGRAM, EXTRACT SHARES THE           
000700*                       SHIPPING-CHARGE TEST TOO.                         
000800*    2004-06-30  R.N.  STAMP-RUN-DATE-TIME ADDED FOR THE REPORT           
000900*                       HEADER - RUN ID PER AUDIT, REQ 4471.              
001000*    2004-09-08  L.F.  CENTURY WINDOW IN STAMP-RUN-DATE-TIME SET          
001100*                       TO ROLL AT YY 50 SO RUNS AFTER THIS YEAR          
001200*                       STILL DATE CORRECTLY - CARRIED OVER FROM          
001300*                       THE Y2K REMEDIATION ON THE OLD VOUCHER            
001400*                       SYSTEM, TICKET AP-1998-77.                        
001500*    2005-01-11  R.N.  NORMALIZE-PAYMENT-ID ADDED - COMPARATOR            
001600*                       WAS MISSING "007" AGAINST "7" ON THE              
001700*                       BOOKS SIDE, TWO IDENTICAL BILLS SHOWED            
001800*                       UP AS BOOKS-ONLY AND SOURCE-ONLY BOTH.            
001900*****************************************************************         
002000 IS-SHIPPING-CHARGE-LINE.                                                 
002100     MOVE GENL-COMMENT-TEXT TO GENL-SHIFT-FIELD.                          
002200     MOVE 1 TO GENL-SCAN-SUB.                                             
002300     PERFORM SCAN-PAST-COMMENT-SPACE                                      
002400        UNTIL GENL-SCAN-SUB > 30                                          
002500           OR GENL-SHIFT-FIELD (GENL-SCAN-SUB:1) NOT = SPACE.             
002600     IF GENL-SCAN-SUB > 1 AND GENL-SCAN-SUB < 31                          
002700        MOVE GENL-SHIFT-FIELD (GENL-SCAN-SUB:)                            
002800           TO GENL-COMMENT-TEXT                                           
002900     ELSE                                                                 
003000        MOVE GENL-SHIFT-FIELD TO GENL-COMMENT-TEXT.                       
003100     INSPECT GENL-COMMENT-TEXT                                            
003200        CONVERTING LOWER-ALPHA TO UPPER-ALPHA.                            
003300     IF GENL-COMMENT-TEXT = "SHIPPING CHARGES"                            
003400        MOVE "Y" TO W-GENL-SKIP-ROW                                       
003500     ELSE                                                                 
003600        MOVE "N" TO W-GENL-SKIP-ROW.                                      
003700 IS-SHIPPING-CHARGE-LINE-EXIT.                                            
003800     EXIT.                                                                
003900                                                                          
004000 SCAN-PAST-COMMENT-SPACE.                                                 
004100     ADD 1 TO GENL-SCAN-SUB.                                              
004200                                                                          
004300 APPLY-PAYEE-DEFAULT.                                                     
004400     IF GENL-VENDOR-IO = SPACES                                           
004500        MOVE "Unknown Vendor" TO GENL-VENDOR-IO.                          
004600                                                                          
004700 APPLY-BANK-ACCOUNT-DEFAULT.                                              
004800     IF GENL-BANK-ACCT-IO = SPACES                                        
004900        MOVE "Default Checking" TO GENL-BANK-ACCT-IO.                     
005000                                                                          
005100 APPLY-MEMO-DEFAULT.                                                      
005200     IF GENL-MEMO-IO = SPACES                                             
005300        MOVE "Bill Payment" TO GENL-MEMO-IO.                              
005400                                                                          
005500 NORMALIZE-PAYMENT-ID.                                                    
005600     MOVE "N" TO W-GENL-ID-ALL-SPACE.                                     
005700     MOVE "N" TO W-GENL-ID-NOT-NUMERIC.                                   
005800     MOVE 1   TO GENL-ID-SCAN-SUB.                                        
005900     PERFORM SCAN-PAST-ID-LEAD-SPACE                                      
006000        UNTIL GENL-ID-SCAN-SUB > 10                                       
006100           OR GENL-ID-IO (GENL-ID-SCAN-SUB:1) NOT = SPACE.                
006200     IF GENL-ID-SCAN-SUB > 10                                             
006300        MOVE "Y" TO W-GENL-ID-ALL-SPACE                                   
006400        GO TO NORMALIZE-PAYMENT-ID-EXIT.                                  
006500     MOVE SPACES TO GENL-ID-SHIFT-FIELD.                                  
006600     MOVE GENL-ID-IO (GENL-ID-SCAN-SUB:) TO GENL-ID-SHIFT-FIELD.          
006700     MOVE GENL-ID-SHIFT-FIELD TO GENL-ID-IO.                              
006800     MOVE 10 TO GENL-ID-LAST-SUB.                                         
006900     PERFORM SCAN-BACK-ID-TRAIL-SPACE                                     
007000        UNTIL GENL-ID-LAST-SUB < 1                                        
007100           OR GENL-ID-IO (GENL-ID-LAST-SUB:1) NOT = SPACE.                
007200     MOVE 0 TO GENL-ID-NUM-VALUE.                                         
007300     MOVE 1 TO GENL-ID-SCAN-SUB.                                          
007400     PERFORM TEST-ONE-ID-CHAR                                             
007500        VARYING GENL-ID-SCAN-SUB FROM 1 BY 1                              
007600        UNTIL GENL-ID-SCAN-SUB > GENL-ID-LAST-SUB.                        
007700     IF GENL-ID-HAS-NON-DIGIT                                             
007800        GO TO NORMALIZE-PAYMENT-ID-EXIT.                                  
007900     MOVE GENL-ID-NUM-VALUE TO GENL-ID-NUM-OUT.                           
008000     MOVE GENL-ID-NUM-OUT   TO GENL-ID-IO.                                
008100 NORMALIZE-PAYMENT-ID-EXIT.                                               
008200     EXIT.                                                                
008300                                                                          
008400 SCAN-PAST-ID-LEAD-SPACE.                                                 
008500     ADD 1 TO GENL-ID-SCAN-SUB.                                           
008600                                                                          
008700 SCAN-BACK-ID-TRAIL-SPACE.                                                
008800     SUBTRACT 1 FROM GENL-ID-LAST-SUB.                                    
008900                                                                          
009000 TEST-ONE-ID-CHAR.                                                        
009100     IF GENL-ID-IO (GENL-ID-SCAN-SUB:1) NOT NUMERIC                       
009200        MOVE "Y" TO W-GENL-ID-NOT-NUMERIC                                 
009300     ELSE                                                                 
009400        MOVE GENL-ID-IO (GENL-ID-SCAN-SUB:1)                              
009500           TO GENL-ID-DIGIT-VALUE                                         
009600        COMPUTE GENL-ID-NUM-VALUE =                                       
009700              GENL-ID-NUM-VALUE * 10 + GENL-ID-DIGIT-VALUE.               
009800                                                                          
009900 STAMP-RUN-DATE-TIME.                                                     
010000     ACCEPT W-GENL-SYS-DATE FROM DATE.                                    
010100     ACCEPT W-GENL-SYS-TIME FROM TIME.                                    
010200     IF W-GENL-SYS-YY < 50                                                
010300        MOVE 20 TO W-GENL-CENTURY                                         
010400     ELSE                                                                 
010500        MOVE 19 TO W-GENL-CENTURY.                                        
010600     MOVE SPACES TO GENL-STAMP.                                           
010700     STRING W-GENL-CENTURY      DELIMITED BY SIZE                         
010800            W-GENL-SYS-YY       DELIMITED BY SIZE                         
010900            "-"                 DELIMITED BY SIZE                         
011000            W-GENL-SYS-MM       DELIMITED BY SIZE                         
011100            "-"                 DELIMITED BY SIZE                         
011200            W-GENL-SYS-DD       DELIMITED BY SIZE                         
011300            " "                 DELIMITED BY SIZE                         
011400            W-GENL-SYS-HH       DELIMITED BY SIZE                         
011500            ":"                 DELIMITED BY SIZE                         
011600            W-GENL-SYS-MIN      DELIMITED BY SIZE                         
011700            ":"                 DELIMITED BY SIZE                         
011800            W-GENL-SYS-SS       DELIMITED BY SIZE                         
011900       INTO GENL-STAMP.                                                   
