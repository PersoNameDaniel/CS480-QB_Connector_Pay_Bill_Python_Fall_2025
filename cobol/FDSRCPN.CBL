000100************************************************************              
000200*  FDSRCPN.CBL                                                            
000300*  SOURCE PAYMENT FILE - NON-VENDOR VARIANT (ACCOUNT-DEBIT EXTRACT        
000400************************************************************              
000500 FD  SOURCE-PAY-NONVND-FILE                                               
000600     LABEL RECORDS ARE STANDARD.                                          
000700 01  SRCPN-RECORD.                                                        
000800     05  SRCPN-PARENT-CHILD-ID        PIC X(21).                          
000900     05  SRCPN-BANK-DATE              PIC X(10).                          
001000     05  SRCPN-CHECK-AMOUNT-TXT       PIC X(12).                          
001100     05  SRCPN-SUPPLIER-NAME          PIC X(30).                          
001200     05  SRCPN-COMMENTS                PIC X(30).                         
001300     05  FILLER                       PIC X(07).                          
