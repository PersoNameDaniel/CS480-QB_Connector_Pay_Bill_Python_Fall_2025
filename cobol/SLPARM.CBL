000100************************************************************              
000200*  SLPARM.CBL                                                             
000300*  RUN-CONTROL PARAMETER FILE - ONE RECORD, KEYED                         
000400************************************************************              
000500 SELECT RUN-PARM-FILE                                                     
000600     ASSIGN TO RUNPARM                                                    
000700     ORGANIZATION IS INDEXED                                              
000800     ACCESS MODE IS RANDOM                                                
000900     RECORD KEY IS PARM-KEY.                                              
