000100************************************************************              
000200*  SLSRCPN.CBL                                                            
000300*  SOURCE PAYMENT FILE - NON-VENDOR VARIANT (ACCOUNT-DEBIT                
000400*  EXTRACT)                                                               
000500************************************************************              
000600 SELECT SOURCE-PAY-NONVND-FILE                                            
000700     ASSIGN TO SRCPAYN                                                    
000800     ORGANIZATION IS SEQUENTIAL.                                          
