000100************************************************************              
000200*  SLSRTSRC.CBL                                                           
000300*  SORT WORK FILE - SOURCE SIDE, ASCENDING BY PAYMENT ID                  
000400************************************************************              
000500 SELECT SRTSRC-FILE ASSIGN TO SRTSRC01.                                   
