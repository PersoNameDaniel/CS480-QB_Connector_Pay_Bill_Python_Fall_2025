000100************************************************************              
000200*  FDBOOKPY.CBL                                                           
000300*  BOOKS PAYMENT EXTRACT (ACCOUNTING-SYSTEM STAND-IN QUERY)               
000400************************************************************              
000500 FD  BOOKS-PAY-FILE                                                       
000600     LABEL RECORDS ARE STANDARD.                                          
000700 01  BOOKPY-RECORD.                                                       
000800     05  BOOKPY-TXN-ID                PIC X(10).                          
000900     05  BOOKPY-TXN-DATE              PIC X(10).                          
001000     05  BOOKPY-AMOUNT-TXT            PIC X(12).                          
001100     05  BOOKPY-VENDOR                PIC X(30).                          
001200     05  BOOKPY-BANK-ACCOUNT          PIC X(30).                          
001300     05  BOOKPY-MEMO                  PIC X(30).                          
001400     05  FILLER                       PIC X(06).                          
