000100************************************************************              
000200*  FDSRTBK.CBL                                                            
000300*  SORT WORK FILE - BOOKS SIDE, ASCENDING BY PAYMENT ID                   
000400************************************************************              
000500 SD  SRTBKS-FILE                                                          
000600 01  SRTBKS-RECORD.                                                       
000700     05  SRTBKS-PAY-ID                PIC X(10).                          
000800     05  SRTBKS-PAY-DATE              PIC 9(08).                          
000900     05  SRTBKS-PAY-AMOUNT            PIC S9(9)V99.                       
001000     05  SRTBKS-PAY-VENDOR            PIC X(30).                          
001100     05  FILLER                       PIC X(11).                          
