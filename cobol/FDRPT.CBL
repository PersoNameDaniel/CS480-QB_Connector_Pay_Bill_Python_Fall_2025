000100************************************************************              
000200*  FDRPT.CBL                                                              
000300*  RUN REPORT - PRINT-STYLE LINE SEQUENTIAL OUTPUT                        
000400************************************************************              
000500 FD  REPORT-FILE                                                          
000600     LABEL RECORDS ARE OMITTED.                                           
000700 01  RPT-PRINT-LINE.                                                      
000800     05  FILLER                       PIC X(133).                         
