000100*****************************************************************         
000200*  PAYBILLS-REPORT                                                        
000300*  ASSEMBLES THE ONE RUN REPORT THE DESK USES TO CONFIRM A                
000400*  PAY-BILLS SYNC - HEADER (STATUS/TIMESTAMP/ERROR), THE ADDED-           
000500*  RECORDS SECTION FROM POSTINGS-FILE, THE CONFLICTS SECTION              
000600*  FROM CONFLICT-FILE, AND A CLOSING SUMMARY OF THE COUNTS ON             
000700*  RUN-STATS-FILE.  PRINT-STYLE, LIKE THE OLD DEDUCTIBLES REPORT -        
000800*  NO CONTROL BREAKS OTHER THAN THE SECTION TOTALS.                       
000900*****************************************************************         
001000*    DATE-WRITTEN.  10/06/1992.                                           
001100*    1992-10-06  R.N.  WRITTEN.  ONE REPORT FILE REPLACES THE             
001200*                       THREE SEPARATE PRINTOUTS THE DESK USED TO         
001300*                       PULL AFTER A MANUAL RECONCILE.                    
001400*    1994-11-15  T.K.  CONFLICTS SECTION SPLIT ONTO THREE LINES           
001500*                       PER ROW (ID/REASON, EXCEL SIDE, BOOKS             
001600*                       SIDE) - ONE LINE WAS TOO NARROW TO READ.          
001700*    1996-04-02  T.K.  SUMMARY SECTION NOW SHOWS THE EXTRACTOR'S          
001800*                       SKIP COUNTS SO THE DESK CAN SEE WHY THE           
001900*                       ADDED COUNT LOOKS LOW WITHOUT PULLING THE         
002000*                       SOURCE FILE.                                      
002100*    1998-09-14  L.F.  Y2K REVIEW: GENERATED-AT COMES FROM                
002200*                       PLGENERAL'S STAMP-RUN-DATE-TIME, ALREADY          
002300*                       FIXED FOR THE CENTURY ROLLOVER.  TICKET           
002400*                       AP-1998-77.                                       
002500*    2009-08-05  J.P.  READS STATS-ADDED-TOTAL NOW INSTEAD OF             
002600*                       RE-ADDING THE POSTINGS FILE - POSTER              
002700*                       ALREADY KEEPS THE CONTROL TOTAL.                  
002800*****************************************************************         
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID. paybills-report.                                             
003100 AUTHOR. R NEWKIRK.                                                       
003200 INSTALLATION. ACCOUNTS PAYABLE - BATCH OPERATIONS.                       
003300 DATE-WRITTEN. 10/06/1992.                                                
003400 DATE-COMPILED.                                                           
003500 SECURITY. CONFIDENTIAL - ACCOUNTS PAYABLE DEPARTMENT ONLY.               
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100                                                                          
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400                                                                          
004500     COPY "SLPOST.CBL".                                                   
004600     COPY "SLCONFLC.CBL".                                                 
004700     COPY "SLSTATS.CBL".                                                  
004800     COPY "SLRPT.CBL".                                                    
004900                                                                          
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200                                                                          
005300     COPY "FDPOST.CBL".                                                   
005400     COPY "FDCONFLC.CBL".                                                 
005500     COPY "FDSTATS.CBL".                                                  
005600     COPY "FDRPT.CBL".                                                    
005700                                                                          
005800 WORKING-STORAGE SECTION.                                                 
005900                                                                          
006000     COPY "wsgenrl.cbl".                                                  
006100                                                                          
006200*    RUN SWITCHES                                                         
006300     01  W-RPT-POST-EOF             PIC X.                                
006400         88  RPT-POST-AT-EOF        VALUE "Y".                            
006500     01  W-RPT-CONFLC-EOF           PIC X.                                
006600         88  RPT-CONFLC-AT-EOF      VALUE "Y".                            
006700                                                                          
006800     01  W-RPT-ADDED-LINE-CTR       PIC 9(7)       COMP.                  
006900     01  W-RPT-CONFLC-LINE-CTR      PIC 9(7)       COMP.                  
007000                                                                          
007100*    DATE-FORMATTING WORK AREA, SHARED BY ALL THREE SECTIONS -            
007200*    TURNS A 9(08) CCYYMMDD FIELD INTO AN X(10) ISO DATE.                 
007300     77  W-RPT-DATE-IN               PIC 9(08).                           
007400     01  W-RPT-DATE-IN-R REDEFINES W-RPT-DATE-IN.                         
007500         05  W-RPT-DATE-IN-CCYY      PIC 9(04).                           
007600         05  W-RPT-DATE-IN-MM        PIC 99.                              
007700         05  W-RPT-DATE-IN-DD        PIC 99.                              
007800     77  W-RPT-DATE-OUT               PIC X(10).                          
007900                                                                          
008000*    HEADER LINES                                                         
008100     01  RPT-TITLE-LINE.                                                  
008200         05  FILLER                 PIC X(45) VALUE SPACES.               
008300         05  FILLER                 PIC X(24)                             
008400                   VALUE "PAY BILLS SYNC RUN REPORT".                     
008500         05  FILLER                 PIC X(64) VALUE SPACES.               
008600     01  RPT-STATUS-LINE.                                                 
008700         05  FILLER                 PIC X(08) VALUE "STATUS: ".           
008800         05  H-RPT-STATUS           PIC X(07).                            
008900         05  FILLER                 PIC X(05) VALUE SPACES.               
009000         05  FILLER                 PIC X(14)                             
009100                   VALUE "GENERATED-AT: ".                                
009200         05  H-RPT-GENERATED-AT     PIC X(19).                            
009300         05  FILLER                 PIC X(78) VALUE SPACES.               
009400     01  RPT-ERROR-LINE.                                                  
009500         05  FILLER                 PIC X(07) VALUE "ERROR: ".            
009600         05  H-RPT-ERROR-TEXT       PIC X(60).                            
009700         05  FILLER                 PIC X(65) VALUE SPACES.               
009800                                                                          
009900*    ADDED RECORDS SECTION LINES                                          
010000     01  RPT-ADDED-HEADING.                                               
010100         05  FILLER                 PIC X(14) VALUE SPACES.               
010200         05  FILLER                 PIC X(18)                             
010300                   VALUE "ADDED RECORDS".                                 
010400         05  FILLER                 PIC X(101) VALUE SPACES.              
010500     01  RPT-ADDED-COLUMN-LINE.                                           
010600         05  FILLER                 PIC X(10) VALUE "RECORD-ID".          
010700         05  FILLER                 PIC X(03) VALUE SPACES.               
010800         05  FILLER                 PIC X(14) VALUE "AMOUNT".             
010900         05  FILLER                 PIC X(03) VALUE SPACES.               
011000         05  FILLER                 PIC X(10) VALUE "DATE".               
011100         05  FILLER                 PIC X(03) VALUE SPACES.               
011200         05  FILLER                 PIC X(30) VALUE "VENDOR".             
011300         05  FILLER                 PIC X(60) VALUE SPACES.               
011400     01  RPT-ADDED-DETAIL.                                                
011500         05  D-RPT-ADDED-ID          PIC X(10).                           
011600         05  FILLER                 PIC X(03) VALUE SPACES.               
011700         05  D-RPT-ADDED-AMOUNT      PIC ZZZ,ZZZ,ZZ9.99-.                 
011800         05  FILLER                 PIC X(03) VALUE SPACES.               
011900         05  D-RPT-ADDED-DATE        PIC X(10).                           
012000         05  FILLER                 PIC X(03) VALUE SPACES.               
012100         05  D-RPT-ADDED-VENDOR      PIC X(30).                           
012200         05  FILLER                 PIC X(55) VALUE SPACES.               
012300     01  RPT-ADDED-TOTAL-LINE.                                            
012400         05  FILLER                 PIC X(14)                             
012500                   VALUE "ADDED COUNT: ".                                 
012600         05  D-RPT-ADDED-COUNT       PIC ZZZ,ZZ9.                         
012700         05  FILLER                 PIC X(04) VALUE SPACES.               
012800         05  FILLER                 PIC X(14)                             
012900                   VALUE "ADDED TOTAL: ".                                 
013000         05  D-RPT-ADDED-TOTAL       PIC ZZZ,ZZZ,ZZ9.99-.                 
013100         05  FILLER                 PIC X(77) VALUE SPACES.               
013200                                                                          
013300*    CONFLICTS SECTION LINES                                              
013400     01  RPT-CONFLC-HEADING.                                              
013500         05  FILLER                 PIC X(14) VALUE SPACES.               
013600         05  FILLER                 PIC X(18) VALUE "CONFLICTS".          
013700         05  FILLER                 PIC X(101) VALUE SPACES.              
013800     01  RPT-CONFLC-ID-LINE.                                              
013900         05  D-RPT-CONFLC-ID         PIC X(10).                           
014000         05  FILLER                 PIC X(03) VALUE SPACES.               
014100         05  D-RPT-CONFLC-REASON     PIC X(30).                           
014200         05  FILLER                 PIC X(88) VALUE SPACES.               
014300     01  RPT-CONFLC-SIDE-LINE.                                            
014400         05  D-RPT-SIDE-LABEL        PIC X(07).                           
014500         05  FILLER                 PIC X(03) VALUE SPACES.               
014600         05  D-RPT-SIDE-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99-.                 
014700         05  FILLER                 PIC X(03) VALUE SPACES.               
014800         05  D-RPT-SIDE-DATE         PIC X(10).                           
014900         05  FILLER                 PIC X(03) VALUE SPACES.               
015000         05  D-RPT-SIDE-VENDOR       PIC X(30).                           
015100         05  FILLER                 PIC X(58) VALUE SPACES.               
015200     01  RPT-CONFLC-COUNT-LINE.                                           
015300         05  FILLER                 PIC X(17)                             
015400                   VALUE "CONFLICT COUNT: ".                              
015500         05  D-RPT-CONFLC-COUNT      PIC ZZZ,ZZ9.                         
015600         05  FILLER                 PIC X(108) VALUE SPACES.              
015700                                                                          
015800*    SUMMARY SECTION LINES                                                
015900     01  RPT-SUMMARY-HEADING.                                             
016000         05  FILLER                 PIC X(14) VALUE SPACES.               
016100         05  FILLER                 PIC X(18) VALUE "SUMMARY".            
016200         05  FILLER                 PIC X(101) VALUE SPACES.              
016300     01  RPT-SUMMARY-LINE-1.                                              
016400         05  FILLER                 PIC X(16)                             
016500                   VALUE "SAME RECORDS: ".                                
016600         05  D-RPT-SAME-CTR          PIC ZZZ,ZZ9.                         
016700         05  FILLER                 PIC X(04) VALUE SPACES.               
016800         05  FILLER                 PIC X(16)                             
016900                   VALUE "SOURCE READ: ".                                 
017000         05  D-RPT-SRC-READ-CTR      PIC ZZZ,ZZ9.                         
017100         05  FILLER                 PIC X(04) VALUE SPACES.               
017200         05  FILLER                 PIC X(16)                             
017300                   VALUE "BOOKS READ: ".                                  
017400         05  D-RPT-BKS-READ-CTR      PIC ZZZ,ZZ9.                         
017500         05  FILLER                 PIC X(53) VALUE SPACES.               
017600     01  RPT-SUMMARY-LINE-2.                                              
017700         05  FILLER                 PIC X(17)                             
017800                   VALUE "SKIPPED SHIP: ".                                
017900         05  D-RPT-SKIP-SHIP-CTR     PIC ZZZ,ZZ9.                         
018000         05  FILLER                 PIC X(04) VALUE SPACES.               
018100         05  FILLER                 PIC X(17)                             
018200                   VALUE "SKIPPED AMT: ".                                 
018300         05  D-RPT-SKIP-AMT-CTR      PIC ZZZ,ZZ9.                         
018400         05  FILLER                 PIC X(04) VALUE SPACES.               
018500         05  FILLER                 PIC X(17)                             
018600                   VALUE "SKIPPED DATE: ".                                
018700         05  D-RPT-SKIP-DATE-CTR     PIC ZZZ,ZZ9.                         
018800         05  FILLER                 PIC X(50) VALUE SPACES.               
018900     01  RPT-BLANK-LINE.                                                  
019000         05  FILLER                 PIC X(133) VALUE SPACES.              
019100                                                                          
019200 PROCEDURE DIVISION.                                                      
019300                                                                          
019400     PERFORM INITIALIZE-REPORT-RUN.                                       
019500     PERFORM PRINT-REPORT-HEADER.                                         
019600     PERFORM PRINT-ADDED-RECORDS-SECTION.                                 
019700     PERFORM PRINT-CONFLICTS-SECTION.                                     
019800     PERFORM PRINT-SUMMARY-SECTION.                                       
019900     PERFORM FINALIZE-REPORT-RUN.                                         
020000     STOP RUN.                                                            
020100                                                                          
020200 INITIALIZE-REPORT-RUN.                                                   
020300     MOVE 0 TO W-RPT-ADDED-LINE-CTR.                                      
020400     MOVE 0 TO W-RPT-CONFLC-LINE-CTR.                                     
020500     MOVE "N" TO W-RPT-POST-EOF.                                          
020600     MOVE "N" TO W-RPT-CONFLC-EOF.                                        
020700     OPEN INPUT POSTINGS-FILE.                                            
020800     OPEN INPUT CONFLICT-FILE.                                            
020900     OPEN OUTPUT REPORT-FILE.                                             
021000     OPEN I-O RUN-STATS-FILE.                                             
021100     MOVE 1 TO STATS-KEY.                                                 
021200     READ RUN-STATS-FILE RECORD                                           
021300        INVALID KEY                                                       
021400           MOVE SPACES TO STATS-RECORD                                    
021500           MOVE 1      TO STATS-KEY                                       
021600           MOVE "success" TO STATS-STATUS.                                
021700     IF STATS-STATUS = SPACES                                             
021800        MOVE "success" TO STATS-STATUS.                                   
021900                                                                          
022000 PRINT-REPORT-HEADER.                                                     
022100     PERFORM STAMP-RUN-DATE-TIME.                                         
022200     WRITE RPT-PRINT-LINE FROM RPT-TITLE-LINE.                            
022300     MOVE STATS-STATUS      TO H-RPT-STATUS.                              
022400     MOVE GENL-STAMP        TO H-RPT-GENERATED-AT.                        
022500     WRITE RPT-PRINT-LINE FROM RPT-STATUS-LINE.                           
022600     IF STATS-ERROR-TEXT NOT = SPACES                                     
022700        MOVE STATS-ERROR-TEXT TO H-RPT-ERROR-TEXT                         
022800        WRITE RPT-PRINT-LINE FROM RPT-ERROR-LINE.                         
022900     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE.                            
023000                                                                          
023100 PRINT-ADDED-RECORDS-SECTION.                                             
023200     WRITE RPT-PRINT-LINE FROM RPT-ADDED-HEADING.                         
023300     WRITE RPT-PRINT-LINE FROM RPT-ADDED-COLUMN-LINE.                     
023400     PERFORM READ-POST-NEXT-RECORD.                                       
023500     PERFORM PRINT-ONE-ADDED-RECORD                                       
023600        THRU PRINT-ONE-ADDED-RECORD-EXIT                                  
023700        UNTIL RPT-POST-AT-EOF.                                            
023800     MOVE STATS-ADDED-CTR   TO D-RPT-ADDED-COUNT.                         
023900     MOVE STATS-ADDED-TOTAL TO D-RPT-ADDED-TOTAL.                         
024000     WRITE RPT-PRINT-LINE FROM RPT-ADDED-TOTAL-LINE.                      
024100     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE.                            
024200                                                                          
024300 READ-POST-NEXT-RECORD.                                                   
024400     READ POSTINGS-FILE                                                   
024500        AT END MOVE "Y" TO W-RPT-POST-EOF.                                
024600                                                                          
024700 PRINT-ONE-ADDED-RECORD.                                                  
024800     MOVE POST-APPLIED-TXN-ID  TO D-RPT-ADDED-ID.                         
024900     MOVE POST-PAYMENT-AMOUNT  TO D-RPT-ADDED-AMOUNT.                     
025000     MOVE POST-TXN-DATE        TO W-RPT-DATE-IN.                          
025100     PERFORM FORMAT-DATE-AS-ISO.                                          
025200     MOVE W-RPT-DATE-OUT        TO D-RPT-ADDED-DATE.                      
025300     MOVE POST-PAYEE-NAME       TO D-RPT-ADDED-VENDOR.                    
025400     WRITE RPT-PRINT-LINE FROM RPT-ADDED-DETAIL.                          
025500     ADD 1 TO W-RPT-ADDED-LINE-CTR.                                       
025600     PERFORM READ-POST-NEXT-RECORD.                                       
025700 PRINT-ONE-ADDED-RECORD-EXIT.                                             
025800     EXIT.                                                                
025900                                                                          
026000 PRINT-CONFLICTS-SECTION.                                                 
026100     WRITE RPT-PRINT-LINE FROM RPT-CONFLC-HEADING.                        
026200     PERFORM READ-CONFLC-NEXT-RECORD.                                     
026300     PERFORM PRINT-ONE-CONFLICT THRU PRINT-ONE-CONFLICT-EXIT              
026400        UNTIL RPT-CONFLC-AT-EOF.                                          
026500     MOVE STATS-CONFLICT-CTR TO D-RPT-CONFLC-COUNT.                       
026600     WRITE RPT-PRINT-LINE FROM RPT-CONFLC-COUNT-LINE.                     
026700     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE.                            
026800                                                                          
026900 READ-CONFLC-NEXT-RECORD.                                                 
027000     READ CONFLICT-FILE                                                   
027100        AT END MOVE "Y" TO W-RPT-CONFLC-EOF.                              
027200                                                                          
027300 PRINT-ONE-CONFLICT.                                                      
027400     MOVE CONFLC-RECORD-ID    TO D-RPT-CONFLC-ID.                         
027500     MOVE CONFLC-REASON       TO D-RPT-CONFLC-REASON.                     
027600     WRITE RPT-PRINT-LINE FROM RPT-CONFLC-ID-LINE.                        
027700     IF CONFLC-EXCEL-IS-PRESENT                                           
027800        MOVE "EXCEL: " TO D-RPT-SIDE-LABEL                                
027900        MOVE CONFLC-EXCEL-AMOUNT TO D-RPT-SIDE-AMOUNT                     
028000        MOVE CONFLC-EXCEL-DATE   TO W-RPT-DATE-IN                         
028100        PERFORM FORMAT-DATE-AS-ISO                                        
028200        MOVE W-RPT-DATE-OUT       TO D-RPT-SIDE-DATE                      
028300        MOVE CONFLC-EXCEL-VENDOR TO D-RPT-SIDE-VENDOR                     
028400        WRITE RPT-PRINT-LINE FROM RPT-CONFLC-SIDE-LINE.                   
028500     IF CONFLC-QB-IS-PRESENT                                              
028600        MOVE "BOOKS: " TO D-RPT-SIDE-LABEL                                
028700        MOVE CONFLC-QB-AMOUNT    TO D-RPT-SIDE-AMOUNT                     
028800        MOVE CONFLC-QB-DATE      TO W-RPT-DATE-IN                         
028900        PERFORM FORMAT-DATE-AS-ISO                                        
029000        MOVE W-RPT-DATE-OUT       TO D-RPT-SIDE-DATE                      
029100        MOVE CONFLC-QB-VENDOR    TO D-RPT-SIDE-VENDOR                     
029200        WRITE RPT-PRINT-LINE FROM RPT-CONFLC-SIDE-LINE.                   
029300     ADD 1 TO W-RPT-CONFLC-LINE-CTR.                                      
029400     PERFORM READ-CONFLC-NEXT-RECORD.                                     
029500 PRINT-ONE-CONFLICT-EXIT.                                                 
029600     EXIT.                                                                
029700                                                                          
029800 FORMAT-DATE-AS-ISO.                                                      
029900     IF W-RPT-DATE-IN = 0                                                 
030000        MOVE SPACES TO W-RPT-DATE-OUT                                     
030100        GO TO FORMAT-DATE-AS-ISO-EXIT.                                    
030200     MOVE SPACES TO W-RPT-DATE-OUT.                                       
030300     STRING W-RPT-DATE-IN-CCYY DELIMITED BY SIZE                          
030400            "-"                DELIMITED BY SIZE                          
030500            W-RPT-DATE-IN-MM   DELIMITED BY SIZE                          
030600            "-"                DELIMITED BY SIZE                          
030700            W-RPT-DATE-IN-DD   DELIMITED BY SIZE                          
030800       INTO W-RPT-DATE-OUT.                                               
030900 FORMAT-DATE-AS-ISO-EXIT.                                                 
031000     EXIT.                                                                
031100                                                                          
031200 PRINT-SUMMARY-SECTION.                                                   
031300     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-HEADING.                       
031400     MOVE STATS-SAME-RECORDS-CTR  TO D-RPT-SAME-CTR.                      
031500     MOVE STATS-SRC-READ-CTR      TO D-RPT-SRC-READ-CTR.                  
031600     MOVE STATS-BOOKS-READ-CTR    TO D-RPT-BKS-READ-CTR.                  
031700     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE-1.                        
031800     MOVE STATS-SRC-SKIP-SHIP-CTR TO D-RPT-SKIP-SHIP-CTR.                 
031900     MOVE STATS-SRC-SKIP-AMT-CTR  TO D-RPT-SKIP-AMT-CTR.                  
032000     MOVE STATS-SRC-SKIP-DATE-CTR TO D-RPT-SKIP-DATE-CTR.                 
032100     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE-2.                        
032200                                                                          
032300 FINALIZE-REPORT-RUN.                                                     
032400     CLOSE POSTINGS-FILE.                                                 
032500     CLOSE CONFLICT-FILE.                                                 
032600     CLOSE REPORT-FILE.                                                   
032700     CLOSE RUN-STATS-FILE.                                                
032800     DISPLAY "PAYBILLS-REPORT COMPLETE - ADDED LINES "                    
032900             W-RPT-ADDED-LINE-CTR " CONFLICT LINES "                      
033000             W-RPT-CONFLC-LINE-CTR.                                       
033100                                                                          
033200     COPY "PLGENERAL.CBL".                                                
