000100*****************************************************************         
000200*  PLMONEY.CBL                                                            
000300*  EDIT AND VALIDATE A DISPLAY-FORM AMOUNT FIELD OFF AN EXTRACT           
000400*  RECORD.  CALLER MOVES THE RAW FIELD TO MNYED-AMOUNT-TEXT AND           
000500*  DOES  PERFORM EDIT-VALI-AMOUNT-RETURN-MNYED-AMOUNT.                    
000600*  A BLANK FIELD, OR ONE CARRYING ANYTHING BUT DIGITS, A LEADING          
000700*  SIGN AND ONE DECIMAL POINT, COMES BACK MNYED-AMOUNT-NOT-VALID          
000800*  WITH MNYED-AMOUNT FORCED TO ZERO.                                      
000900*****************************************************************         
001000*    2004-02-23  R.N.  WRITTEN FOR THE PAY-BILLS SYNC JOB.                
001100*    2004-05-11  R.N.  LIMIT OF 2 DIGITS PAST THE POINT - THIRD           
001200*                       DECIMAL WAS SNEAKING IN FROM THE BOOKS            
001300*                       EXTRACT AND SKEWING THE CONTROL TOTAL.            
001400*****************************************************************         
001500 EDIT-VALI-AMOUNT-RETURN-MNYED-AMOUNT.                                    
001600     MOVE 0   TO MNYED-AMOUNT.                                            
001700     MOVE 0   TO MNYED-INTEGER-PART.                                      
001800     MOVE 0   TO MNYED-DECIMAL-PART.                                      
001900     MOVE 0   TO MNYED-DECIMAL-DIGITS-SEEN.                               
002000     MOVE "N" TO W-MNYED-DIGIT-SEEN.                                      
002100     MOVE "N" TO W-MNYED-PAST-POINT.                                      
002200     MOVE "N" TO W-MNYED-NEGATIVE.                                        
002300     MOVE "N" TO W-MNYED-TEXT-BAD.                                        
002400     PERFORM SCAN-ONE-AMOUNT-CHAR THRU SCAN-ONE-AMOUNT-CHAR-EXIT          
002500        VARYING MNYED-SCAN-SUB FROM 1 BY 1                                
002600        UNTIL MNYED-SCAN-SUB > 12.                                        
002700     IF MNYED-DIGIT-WAS-SEEN AND NOT MNYED-TEXT-HAS-BAD-CHAR              
002800        MOVE "Y" TO W-MNYED-VALID-AMOUNT                                  
002900        COMPUTE MNYED-AMOUNT =                                            
003000              MNYED-INTEGER-PART + (MNYED-DECIMAL-PART / 100)             
003100        IF MNYED-IS-NEGATIVE                                              
003200           COMPUTE MNYED-AMOUNT = MNYED-AMOUNT * -1                       
003300     ELSE                                                                 
003400        MOVE "N" TO W-MNYED-VALID-AMOUNT                                  
003500        MOVE 0   TO MNYED-AMOUNT.                                         
003600 EDIT-VALI-AMOUNT-RETURN-MNYED-AMOUNT-EXIT.                               
003700     EXIT.                                                                
003800                                                                          
003900 SCAN-ONE-AMOUNT-CHAR.                                                    
004000     IF MNYED-TEXT-HAS-BAD-CHAR                                           
004100        GO TO SCAN-ONE-AMOUNT-CHAR-EXIT.                                  
004200     IF MNYED-AMOUNT-TEXT (MNYED-SCAN-SUB:1) = SPACE                      
004300        GO TO SCAN-ONE-AMOUNT-CHAR-EXIT.                                  
004400     IF MNYED-AMOUNT-TEXT (MNYED-SCAN-SUB:1) = "-"                        
004500        MOVE "Y" TO W-MNYED-NEGATIVE                                      
004600        GO TO SCAN-ONE-AMOUNT-CHAR-EXIT.                                  
004700     IF MNYED-AMOUNT-TEXT (MNYED-SCAN-SUB:1) = "+"                        
004800        GO TO SCAN-ONE-AMOUNT-CHAR-EXIT.                                  
004900     IF MNYED-AMOUNT-TEXT (MNYED-SCAN-SUB:1) = "."                        
005000        MOVE "Y" TO W-MNYED-PAST-POINT                                    
005100        GO TO SCAN-ONE-AMOUNT-CHAR-EXIT.                                  
005200     IF MNYED-AMOUNT-TEXT (MNYED-SCAN-SUB:1) NOT NUMERIC                  
005300        MOVE "Y" TO W-MNYED-TEXT-BAD                                      
005400        GO TO SCAN-ONE-AMOUNT-CHAR-EXIT.                                  
005500     MOVE MNYED-AMOUNT-TEXT (MNYED-SCAN-SUB:1)                            
005600        TO MNYED-DIGIT-VALUE.                                             
005700     MOVE "Y" TO W-MNYED-DIGIT-SEEN.                                      
005800     PERFORM ACCUMULATE-ONE-AMOUNT-DIGIT.                                 
005900 SCAN-ONE-AMOUNT-CHAR-EXIT.                                               
006000     EXIT.                                                                
006100                                                                          
006200 ACCUMULATE-ONE-AMOUNT-DIGIT.                                             
006300     IF MNYED-PAST-DECIMAL-POINT                                          
006400        IF MNYED-DECIMAL-DIGITS-SEEN < 2                                  
006500           COMPUTE MNYED-DECIMAL-PART =                                   
006600                 MNYED-DECIMAL-PART * 10 + MNYED-DIGIT-VALUE              
006700           ADD 1 TO MNYED-DECIMAL-DIGITS-SEEN                             
006800        ELSE                                                              
006900           MOVE "Y" TO W-MNYED-TEXT-BAD                                   
007000     ELSE                                                                 
007100        COMPUTE MNYED-INTEGER-PART =                                      
007200              MNYED-INTEGER-PART * 10 + MNYED-DIGIT-VALUE.                
