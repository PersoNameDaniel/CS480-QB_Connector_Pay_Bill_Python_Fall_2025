000100************************************************************              
000200*  SLRPT.CBL                                                              
000300*  RUN REPORT - PRINT-STYLE LINE SEQUENTIAL OUTPUT                        
000400************************************************************              
000500 SELECT REPORT-FILE ASSIGN TO PAYRPT                                      
000600     ORGANIZATION IS LINE SEQUENTIAL.                                     
