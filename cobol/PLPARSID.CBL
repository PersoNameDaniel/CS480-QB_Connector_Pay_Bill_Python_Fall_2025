000100*****************************************************************         
000200*  PLPARSID.CBL                                                           
000300*  DERIVE THE PAYMENT ID FROM THE "PARENT - CHILD" COMBINED FIELD.        
000400*  PARENT PORTION IS EVERYTHING LEFT OF THE FIRST " - "; WHEN THE         
000500*  FIELD CARRIES NO SEPARATOR THE WHOLE FIELD IS THE PAYMENT ID.          
000600*  CALLER MOVES THE RAW FIELD TO PARSID-COMBINED-ID AND DOES              
000700*     PERFORM SPLIT-PARENT-CHILD-ID.                                      
000800*****************************************************************         
000900*    2004-02-19  R.N.  WRITTEN FOR THE PAY-BILLS SYNC JOB.                
001000*****************************************************************         
001100 SPLIT-PARENT-CHILD-ID.                                                   
001200     MOVE SPACES TO PARSID-WORK-FIELD.                                    
001300     MOVE SPACES TO PARSID-PAYMENT-ID.                                    
001400     UNSTRING PARSID-COMBINED-ID DELIMITED BY " - "                       
001500        INTO PARSID-WORK-FIELD.                                           
001600     PERFORM TRIM-PARSID-WORK-FIELD.                                      
001700     MOVE PARSID-WORK-FIELD TO PARSID-PAYMENT-ID.                         
001800 SPLIT-PARENT-CHILD-ID-EXIT.                                              
001900     EXIT.                                                                
002000                                                                          
002100 TRIM-PARSID-WORK-FIELD.                                                  
002200     MOVE 1 TO PARSID-SCAN-SUB.                                           
002300     PERFORM SCAN-PAST-LEADING-SPACE                                      
002400        UNTIL PARSID-SCAN-SUB > 21                                        
002500           OR PARSID-WORK-FIELD (PARSID-SCAN-SUB:1) NOT = SPACE.          
002600     IF PARSID-SCAN-SUB > 1 AND PARSID-SCAN-SUB < 22                      
002700        MOVE SPACES TO PARSID-SHIFT-FIELD                                 
002800        MOVE PARSID-WORK-FIELD (PARSID-SCAN-SUB:)                         
002900           TO PARSID-SHIFT-FIELD                                          
003000        MOVE PARSID-SHIFT-FIELD TO PARSID-WORK-FIELD.                     
003100                                                                          
003200 SCAN-PAST-LEADING-SPACE.                                                 
003300     ADD 1 TO PARSID-SCAN-SUB.                                            
