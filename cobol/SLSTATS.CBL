000100************************************************************              
000200*  SLSTATS.CBL                                                            
000300*  RUN-STATISTICS HANDOFF FILE - ONE RECORD, KEYED                        
000400************************************************************              
000500 SELECT RUN-STATS-FILE                                                    
000600     ASSIGN TO RUNSTATS                                                   
000700     ORGANIZATION IS INDEXED                                              
000800     ACCESS MODE IS RANDOM                                                
000900     RECORD KEY IS STATS-KEY.                                             
