000100*****************************************************************         
000200*  PLDATE.CBL                                                             
000300*  PARSE AND VALIDATE A RECORD DATE FIELD INTO GDTV-DATE.                 
000400*  CALLER MOVES THE RAW FIELD TO GDTV-DATE-INPUT-TEXT AND DOES            
000500*     PERFORM PARSE-VALI-DATE-RETURN-GDTV-DATE.                           
000600*  ON RETURN, GDTV-VALID-DATE-INFORMED IS SET WHEN GDTV-DATE HOLDS        
000700*  A REAL CALENDAR DATE (CCYYMMDD); OTHERWISE GDTV-DATE-NOT-VALID.        
000800*****************************************************************         
000900*    2004-02-17  R.N.  WRITTEN FOR THE PAY-BILLS SYNC JOB, BUILT          
001000*                       FROM THE OLD KEYBOARD-PROMPT DATE ROUTINE.        
001100*    2004-03-02  R.N.  ADDED THE HYPHENATED-ISO BRANCH - THE              
001200*                       VENDOR EXTRACT CAME BACK WITH DASHES.             
001300*****************************************************************         
001400 PARSE-VALI-DATE-RETURN-GDTV-DATE.                                        
001500     MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.                              
001600     MOVE 0   TO GDTV-DATE.                                               
001700     IF GDTV-DATE-INPUT-TEXT (5:1) = "-"                                  
001800           AND GDTV-DATE-INPUT-TEXT (8:1) = "-"                           
001900        PERFORM SPLIT-ISO-HYPHENATED-DATE                                 
002000     ELSE                                                                 
002100        PERFORM SPLIT-NUMERIC-DATE.                                       
002200     IF GDTV-VALID-DATE-INFORMED                                          
002300        PERFORM CHECK-CALENDAR-DATE-IS-REAL                               
002400           THRU CHECK-CALENDAR-DATE-IS-REAL-EXIT.                         
002500     IF GDTV-VALID-DATE-INFORMED                                          
002600        COMPUTE GDTV-DATE = GDTV-DATE-CCYY * 10000                        
002700                           + GDTV-DATE-MM   * 100                         
002800                           + GDTV-DATE-DD.                                
002900 PARSE-VALI-DATE-RETURN-GDTV-DATE-EXIT.                                   
003000     EXIT.                                                                
003100                                                                          
003200 SPLIT-ISO-HYPHENATED-DATE.                                               
003300     IF GDTV-DATE-INPUT-TEXT (1:4) IS NUMERIC                             
003400           AND GDTV-DATE-INPUT-TEXT (6:2) IS NUMERIC                      
003500           AND GDTV-DATE-INPUT-TEXT (9:2) IS NUMERIC                      
003600        MOVE GDTV-DATE-INPUT-TEXT (1:4) TO GDTV-DATE-CCYY                 
003700        MOVE GDTV-DATE-INPUT-TEXT (6:2) TO GDTV-DATE-MM                   
003800        MOVE GDTV-DATE-INPUT-TEXT (9:2) TO GDTV-DATE-DD                   
003900        MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED.                           
004000                                                                          
004100 SPLIT-NUMERIC-DATE.                                                      
004200     IF GDTV-DATE-INPUT-TEXT (1:8) IS NUMERIC                             
004300        MOVE GDTV-DATE-INPUT-TEXT (1:4) TO GDTV-DATE-CCYY                 
004400        MOVE GDTV-DATE-INPUT-TEXT (5:2) TO GDTV-DATE-MM                   
004500        MOVE GDTV-DATE-INPUT-TEXT (7:2) TO GDTV-DATE-DD                   
004600        MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED.                           
004700                                                                          
004800 CHECK-CALENDAR-DATE-IS-REAL.                                             
004900     MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.                              
005000     IF NOT GDTV-MONTH-VALID                                              
005100        GO TO CHECK-CALENDAR-DATE-IS-REAL-EXIT.                           
005200     PERFORM BUILD-GDTV-MONTH-TABLE.                                      
005300     MOVE 1 TO GDTV-SUBSCRIPT.                                            
005400     PERFORM FIND-GDTV-TABLE-MONTH                                        
005500        UNTIL GDTV-SUBSCRIPT > 12                                         
005600           OR GDTV-TABLE-MONTH-NUMBER (GDTV-SUBSCRIPT)                    
005700              = GDTV-DATE-MM.                                             
005800     MOVE GDTV-TABLE-DAYS-IN-MONTH (GDTV-SUBSCRIPT)                       
005900        TO GDTV-DAYS-THIS-MONTH.                                          
006000     IF GDTV-DATE-MM = 2                                                  
006100        DIVIDE GDTV-DATE-CCYY BY 4                                        
006200           GIVING GDTV-SUBSCRIPT                                          
006300           REMAINDER GDTV-LEAP-YEAR-REMAINDER                             
006400        IF GDTV-LEAP-YEAR-REMAINDER = 0                                   
006500           MOVE 29 TO GDTV-DAYS-THIS-MONTH.                               
006600     IF GDTV-DATE-DD > 0                                                  
006700           AND GDTV-DATE-DD NOT > GDTV-DAYS-THIS-MONTH                    
006800        MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED.                           
006900 CHECK-CALENDAR-DATE-IS-REAL-EXIT.                                        
007000     EXIT.                                                                
007100                                                                          
007200 FIND-GDTV-TABLE-MONTH.                                                   
007300     ADD 1 TO GDTV-SUBSCRIPT.                                             
007400                                                                          
007500 BUILD-GDTV-MONTH-TABLE.                                                  
007600     MOVE  1 TO GDTV-TABLE-MONTH-NUMBER  (1).                             
007700     MOVE 31 TO GDTV-TABLE-DAYS-IN-MONTH (1).                             
007800     MOVE  2 TO GDTV-TABLE-MONTH-NUMBER  (2).                             
007900     MOVE 28 TO GDTV-TABLE-DAYS-IN-MONTH (2).                             
008000     MOVE  3 TO GDTV-TABLE-MONTH-NUMBER  (3).                             
008100     MOVE 31 TO GDTV-TABLE-DAYS-IN-MONTH (3).                             
008200     MOVE  4 TO GDTV-TABLE-MONTH-NUMBER  (4).                             
008300     MOVE 30 TO GDTV-TABLE-DAYS-IN-MONTH (4).                             
008400     MOVE  5 TO GDTV-TABLE-MONTH-NUMBER  (5).                             
008500     MOVE 31 TO GDTV-TABLE-DAYS-IN-MONTH (5).                             
008600     MOVE  6 TO GDTV-TABLE-MONTH-NUMBER  (6).                             
008700     MOVE 30 TO GDTV-TABLE-DAYS-IN-MONTH (6).                             
008800     MOVE  7 TO GDTV-TABLE-MONTH-NUMBER  (7).                             
008900     MOVE 31 TO GDTV-TABLE-DAYS-IN-MONTH (7).                             
009000     MOVE  8 TO GDTV-TABLE-MONTH-NUMBER  (8).                             
009100     MOVE 31 TO GDTV-TABLE-DAYS-IN-MONTH (8).                             
009200     MOVE  9 TO GDTV-TABLE-MONTH-NUMBER  (9).                             
009300     MOVE 30 TO GDTV-TABLE-DAYS-IN-MONTH (9).                             
009400     MOVE 10 TO GDTV-TABLE-MONTH-NUMBER  (10).                            
009500     MOVE 31 TO GDTV-TABLE-DAYS-IN-MONTH (10).                            
009600     MOVE 11 TO GDTV-TABLE-MONTH-NUMBER  (11).                            
009700     MOVE 30 TO GDTV-TABLE-DAYS-IN-MONTH (11).                            
009800     MOVE 12 TO GDTV-TABLE-MONTH-NUMBER  (12).                            
009900     MOVE 31 TO GDTV-TABLE-DAYS-IN-MONTH (12).                            
