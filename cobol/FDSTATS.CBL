000100************************************************************              
000200*  FDSTATS.CBL                                                            
000300*  RUN-STATISTICS HANDOFF FILE - ONE RECORD, KEYED                        
000400************************************************************              
000500 FD  RUN-STATS-FILE                                                       
000600     LABEL RECORDS ARE STANDARD.                                          
000700 01  STATS-RECORD.                                                        
000800     05  STATS-KEY                    PIC 9(01).                          
000900     05  STATS-STATUS                 PIC X(07).                          
001000     05  STATS-ERROR-TEXT             PIC X(60).                          
001100     05  STATS-SRC-READ-CTR           PIC 9(07) COMP.                     
001200     05  STATS-SRC-SKIP-SHIP-CTR      PIC 9(07) COMP.                     
001300     05  STATS-SRC-SKIP-AMT-CTR       PIC 9(07) COMP.                     
001400     05  STATS-SRC-SKIP-DATE-CTR      PIC 9(07) COMP.                     
001500     05  STATS-BOOKS-READ-CTR         PIC 9(07) COMP.                     
001600     05  STATS-SAME-RECORDS-CTR       PIC 9(05) COMP.                     
001700     05  STATS-ADDED-CTR              PIC 9(07) COMP.                     
001800     05  STATS-ADDED-TOTAL            PIC S9(9)V99.                       
001900     05  STATS-CONFLICT-CTR           PIC 9(07) COMP.                     
002000     05  FILLER                       PIC X(10).                          
