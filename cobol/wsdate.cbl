000100*****************************************************************         
000200*  WSDATE.CBL                                                             
000300*  WORKING-STORAGE FOR PLDATE.CBL - DATE PARSE/VALIDATE ROUTINE           
000400*  ORIGINALLY A KEYBOARD DATE-PROMPT BLOCK (GET-VALI-DATE); RE-CUT        
000500*  AGAINST THE RUN-STREAM BECAUSE THE SYNC JOB HAS NO OPERATOR TO         
000600*  PROMPT - DATES NOW ARRIVE ON THE EXTRACT RECORD.  FIELD PREFIX         
000700*  GDTV- (GET-DATE-VALIDATED) KEPT SO THE CALL STILL READS THE            
000800*  WAY IT ALWAYS HAS.                             -R.N. 2004-02-17        
000900*****************************************************************         
001000*  FIELDS SUPPLIED BY THE CALLING PROGRAM BEFORE THE PERFORM -            
001100*     GDTV-DATE-INPUT-TEXT   RAW DATE FIELD OFF THE RECORD, ISO           
001200*                            CCYY-MM-DD OR NUMERIC CCYYMMDD               
001300*  FIELDS RETURNED TO THE CALLING PROGRAM -                               
001400*     GDTV-DATE              NUMERIC CCYYMMDD WHEN VALID                  
001500*     GDTV-VALID-DATE-INFORMED (88-LEVEL)  SET WHEN THE TEXT              
001600*                            PARSED TO A REAL CALENDAR DATE               
001700*****************************************************************         
001800 01  GDTV-DATE-MM-DD-CCYY          PIC 9(8).                              
001900 01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.                               
002000     05  GDTV-DATE-CCYY            PIC 9999.                              
002100     05  GDTV-DATE-MM              PIC 99.                                
002200         88  GDTV-MONTH-VALID      VALUE 1 THROUGH 12.                    
002300     05  GDTV-DATE-DD              PIC 99.                                
002400                                                                          
002500 01  GDTV-MATRIX.                                                         
002600     02  GDTV-TABLE-MONTH OCCURS 12 TIMES.                                
002700         05  GDTV-TABLE-MONTH-NUMBER  PIC 99.                             
002800         05  GDTV-TABLE-DAYS-IN-MONTH PIC 99.                             
002900                                                                          
003000 01  W-GDTV-VALID-DATE-INFORMED    PIC X.                                 
003100     88  GDTV-VALID-DATE-INFORMED  VALUE "Y".                             
003200     88  GDTV-DATE-NOT-VALID       VALUE "N".                             
003300                                                                          
003400 77  GDTV-LEAP-YEAR-REMAINDER      PIC 999            COMP.               
003500 77  GDTV-DAYS-THIS-MONTH          PIC 99             COMP.               
003600 77  GDTV-SUBSCRIPT                PIC 99             COMP.               
003700                                                                          
003800*    VALUE SUPPLIED BY CALLING PROGRAM                                    
003900 77  GDTV-DATE-INPUT-TEXT          PIC X(10).                             
004000                                                                          
004100*    VALUE RETURNED TO CALLING PROGRAM                                    
004200 77  GDTV-DATE                     PIC 9(8).                              
