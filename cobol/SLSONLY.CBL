000100************************************************************              
000200*  SLSONLY.CBL                                                            
000300*  SOURCE-ONLY PAYMENTS FILE - POSTING CANDIDATES                         
000400************************************************************              
000500 SELECT SOURCE-ONLY-FILE                                                  
000600     ASSIGN TO SRCONLY                                                    
000700     ORGANIZATION IS SEQUENTIAL.                                          
