000100************************************************************              
000200*  FDNORMBK.CBL                                                           
000300*  NORMALISED PAYMENT WORK FILE - BOOKS SIDE                              
000400************************************************************              
000500 FD  NORM-BOOKS-FILE                                                      
000600     LABEL RECORDS ARE STANDARD.                                          
000700 01  NORMBK-RECORD.                                                       
000800     05  NORMBK-PAY-ID                PIC X(10).                          
000900     05  NORMBK-PAY-ID-NUM REDEFINES                                      
001000         NORMBK-PAY-ID                PIC 9(10).                          
001100     05  NORMBK-PAY-DATE              PIC 9(08).                          
001200     05  NORMBK-PAY-AMOUNT            PIC S9(9)V99.                       
001300     05  NORMBK-PAY-VENDOR            PIC X(30).                          
001400     05  FILLER                       PIC X(11).                          
