000100*****************************************************************         
000200*  WSGENRL.CBL                                                            
000300*  WORKING-STORAGE FOR PLGENERAL.CBL - COMMON SYNC-JOB HELPERS            
000400*****************************************************************         
000500*  GENL-COMMENT-TEXT   IN, X(30) - TESTED BY IS-SHIPPING-CHARGE-          
000600*                      LINE; RESULT IN GENL-SKIP-THIS-ROW                 
000700*  GENL-VENDOR-IO, GENL-BANK-ACCT-IO, GENL-MEMO-IO                        
000800*                      IN/OUT, X(30) - DEFAULTED IN PLACE BY              
000900*                      APPLY-PAYEE-DEFAULT, APPLY-BANK-ACCOUNT-           
001000*                      DEFAULT, APPLY-MEMO-DEFAULT                        
001100*  GENL-STAMP          OUT, X(19) - SET BY STAMP-RUN-DATE-TIME            
001200*  GENL-ID-IO          IN/OUT, X(10) - NORMALISED IN PLACE BY             
001300*                      NORMALIZE-PAYMENT-ID (RULE 7 - "007" MUST          
001400*                      KEY THE SAME AS "7")                               
001500*****************************************************************         
001600 77  GENL-COMMENT-TEXT             PIC X(30).                             
001700 77  GENL-SHIFT-FIELD              PIC X(30).                             
001800 77  GENL-SCAN-SUB                 PIC 99             COMP.               
001900                                                                          
002000 77  W-GENL-SKIP-ROW               PIC X.                                 
002100     88  GENL-SKIP-THIS-ROW        VALUE "Y".                             
002200                                                                          
002300 77  GENL-VENDOR-IO                PIC X(30).                             
002400 77  GENL-BANK-ACCT-IO             PIC X(30).                             
002500 77  GENL-MEMO-IO                  PIC X(30).                             
002600                                                                          
002700 77  W-GENL-SYS-DATE                PIC 9(6).                             
002800 01  W-GENL-SYS-DATE-R REDEFINES W-GENL-SYS-DATE.                         
002900     05  W-GENL-SYS-YY              PIC 99.                               
003000     05  W-GENL-SYS-MM              PIC 99.                               
003100     05  W-GENL-SYS-DD              PIC 99.                               
003200                                                                          
003300 77  W-GENL-SYS-TIME                PIC 9(8).                             
003400 01  W-GENL-SYS-TIME-R REDEFINES W-GENL-SYS-TIME.                         
003500     05  W-GENL-SYS-HH              PIC 99.                               
003600     05  W-GENL-SYS-MIN             PIC 99.                               
003700     05  W-GENL-SYS-SS              PIC 99.                               
003800     05  FILLER                     PIC 99.                               
003900                                                                          
004000 77  W-GENL-CENTURY                 PIC 99             COMP.              
004100                                                                          
004200 77  GENL-STAMP                     PIC X(19).                            
004300                                                                          
004400*    WORK FIELDS FOR NORMALIZE-PAYMENT-ID                                 
004500 77  GENL-ID-IO                    PIC X(10).                             
004600 77  GENL-ID-SHIFT-FIELD           PIC X(10).                             
004700 77  GENL-ID-SCAN-SUB              PIC 99             COMP.               
004800 77  GENL-ID-LAST-SUB              PIC 99             COMP.               
004900 77  GENL-ID-DIGIT-VALUE           PIC 9.                                 
005000 77  GENL-ID-NUM-VALUE             PIC 9(10)          COMP.               
005100 77  GENL-ID-NUM-OUT               PIC 9(10).                             
005200 77  W-GENL-ID-ALL-SPACE           PIC X.                                 
005300     88  GENL-ID-IS-ALL-SPACE      VALUE "Y".                             
005400 77  W-GENL-ID-NOT-NUMERIC         PIC X.                                 
005500     88  GENL-ID-HAS-NON-DIGIT     VALUE "Y".                             
