000100************************************************************              
000200*  FDPOST.CBL                                                             
000300*  POSTINGS OUTPUT FILE                                                   
000400************************************************************              
000500 FD  POSTINGS-FILE                                                        
000600     LABEL RECORDS ARE STANDARD.                                          
000700 01  POST-RECORD.                                                         
000800     05  POST-PAYEE-NAME              PIC X(30).                          
000900     05  POST-BANK-ACCOUNT            PIC X(30).                          
001000     05  POST-TXN-DATE                PIC 9(08).                          
001100     05  POST-MEMO                    PIC X(30).                          
001200     05  POST-APPLIED-TXN-ID          PIC X(10).                          
001300     05  POST-PAYMENT-AMOUNT          PIC S9(9)V99.                       
001400     05  FILLER                       PIC X(03).                          
