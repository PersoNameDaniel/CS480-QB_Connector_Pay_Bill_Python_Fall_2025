000100************************************************************              
000200*  FDCONFLC.CBL                                                           
000300*  DATA-CONFLICT / BOOKS-ONLY WORK FILE                                   
000400************************************************************              
000500 FD  CONFLICT-FILE                                                        
000600     LABEL RECORDS ARE STANDARD.                                          
000700 01  CONFLC-RECORD.                                                       
000800     05  CONFLC-RECORD-ID             PIC X(10).                          
000900     05  CONFLC-REASON                PIC X(30).                          
001000     05  CONFLC-EXCEL-PRESENT         PIC X.                              
001100         88  CONFLC-EXCEL-IS-PRESENT  VALUE "Y".                          
001200     05  CONFLC-EXCEL-AMOUNT          PIC S9(9)V99.                       
001300     05  CONFLC-QB-PRESENT            PIC X.                              
001400         88  CONFLC-QB-IS-PRESENT     VALUE "Y".                          
001500     05  CONFLC-QB-AMOUNT             PIC S9(9)V99.                       
001600     05  CONFLC-EXCEL-DATE            PIC 9(08).                          
001700     05  CONFLC-QB-DATE               PIC 9(08).                          
001800     05  CONFLC-EXCEL-VENDOR          PIC X(30).                          
001900     05  CONFLC-QB-VENDOR             PIC X(30).                          
002000     05  FILLER                       PIC X(08).                          
