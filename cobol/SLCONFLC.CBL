000100************************************************************              
000200*  SLCONFLC.CBL                                                           
000300*  DATA-CONFLICT / BOOKS-ONLY WORK FILE                                   
000400************************************************************              
000500 SELECT CONFLICT-FILE                                                     
000600     ASSIGN TO CONFLICT                                                   
000700     ORGANIZATION IS SEQUENTIAL.                                          
