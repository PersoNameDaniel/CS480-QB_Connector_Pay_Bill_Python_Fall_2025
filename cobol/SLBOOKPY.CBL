000100************************************************************              
000200*  SLBOOKPY.CBL                                                           
000300*  BOOKS PAYMENT EXTRACT (ACCOUNTING-SYSTEM STAND-IN QUERY)               
000400************************************************************              
000500 SELECT BOOKS-PAY-FILE                                                    
000600     ASSIGN TO BOOKSPAY                                                   
000700     ORGANIZATION IS SEQUENTIAL.                                          
